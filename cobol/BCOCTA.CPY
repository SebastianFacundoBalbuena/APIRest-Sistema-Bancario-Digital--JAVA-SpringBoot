000100*****************************************************************         
000200*                                                               *         
000300*   C O P Y   B C O C T A                                       *         
000400*   LAYOUT DEL REGISTRO MAESTRO DE CUENTAS  (ARCHIVO CTAMAE)    *         
000500*                                                               *         
000600*****************************************************************         
000700* HISTORICO DE ALTERACIONES                                               
000800*-----------------------------------------------------------              
000900* 1998-05-18  R.MACHADO   PEDIDO INICIAL - LAYOUT BASE CTAMAE             
001000* 1999-01-07  R.MACHADO   AJUSTE Y2K - REVISION GENERAL DE PICS           
001100* 2001-06-20  M.QUIROGA   REDEFINES DE CTA-ID PARA DESCOMPONER            
001200*                         BANCO/SUCURSAL/TIPO/NUMERO/DIGITO               
001300* 2003-02-11  M.QUIROGA   CTA-SALDO PASA A COMP-3 (PED.0344)              
001400* 2005-07-04  L.FERREYRA  RESERVA DE BYTES DE EXPANSION FUTURA            
001500*-----------------------------------------------------------              
001600*                                                                         
001700*   CTA-ID .......... 'ARG' + 22 DIGITOS: BANCO(3) SUCURSAL(4)            
001800*                      TIPO(2) NUMERO(11) DIGITO VERIF.(2)                
001900*                      BANCOS VALIDOS: 017 015 072                        
002000*                      TIPO 00-09 ARS / 10-19 USD / 20-29 EUR             
002100*   CTA-CLIENTE-ID .. CLIENTE PROPIETARIO (VER BCOCLI CLI-ID)             
002200*   CTA-MONEDA ...... ARS / USD / EUR                                     
002300*   CTA-TIPO ........ AHORRO/CORRIENTE/SUELDO/JUVENIL/PLAZOFIJO           
002400*   CTA-SALDO ....... SALDO ACTUAL, NUNCA NEGATIVO                        
002500*   CTA-SITUACION ... 'A' ACTIVA / 'I' INACTIVA                           
002600*                                                                         
002700*****************************************************************         
002800 01  REG-CTA-MAE.                                                         
002900     03  CTA-ID                      PIC X(25).                           
003000     03  CTA-ID-R REDEFINES CTA-ID.                                       
003100         05  CTA-ID-PAIS             PIC X(03).                           
003200         05  CTA-ID-BANCO            PIC 9(03).                           
003300         05  CTA-ID-SUCURSAL         PIC 9(04).                           
003400         05  CTA-ID-TIPO             PIC 9(02).                           
003500         05  CTA-ID-NUMERO           PIC 9(11).                           
003600         05  CTA-ID-DIGITO           PIC 9(02).                           
003700     03  CTA-CLIENTE-ID              PIC X(12).                           
003800     03  CTA-MONEDA                  PIC X(03).                           
003900         88  CTA-MOEDA-VALIDA        VALUE "ARS" "USD" "EUR".             
004000     03  CTA-TIPO                    PIC X(10).                           
004100     03  CTA-SALDO                   PIC S9(13)V9(02) COMP-3.             
004200     03  CTA-SITUACION               PIC X(01).                           
004300         88  CTA-SIT-ATIVA                     VALUE "A".                 
004400         88  CTA-SIT-INATIVA                    VALUE "I".                
004500     03  FILLER                      PIC X(05) VALUE SPACES.              
004600*                                    RESERVADO P/EXPANSION FUTURA         
