000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    BANCO44.                                                  
000300 AUTHOR.        R.MACHADO.                                                
000400 INSTALLATION.  BANCO ELDORADO S.A. - CENTRO DE PROCESAMIENTO.            
000500 DATE-WRITTEN.  1998-08-11.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO DE            
000800*               SISTEMAS. PROHIBIDA SU DIVULGACION.                       
000900*                                                                         
001000*****************************************************************         
001100*                                                               *         
001200*   B A N C O 4 4   -   VALIDACION Y PUBLICACION DE             *         
001300*   COTIZACIONES DE MONEDA (TAXCAM)                             *         
001400*   PROCESO BATCH QUE LEE EL ARCHIVO DE COTIZACIONES DEL DIA,   *         
001500*   VALIDA CADA PAR DE MONEDAS CONTRA LA TABLA FIJA DE MONEDAS  *         
001600*   HABILITADAS, CALCULA LA TASA INVERSA Y EMITE UN LISTADO DE  *         
001700*   CONTROL CON UNA CONVERSION DE PRUEBA POR CADA COTIZACION,   *         
001800*   RESPETANDO LA REGLA DE REDONDEO A MONEDA DE CAJA DEL PESO.  *         
001900*                                                               *         
002000*****************************************************************         
002100* HISTORICO DE ALTERACIONES                                               
002200*-----------------------------------------------------------              
002300* 1998-08-11  R.MACHADO   PEDIDO INICIAL - LISTADO DE                     
002400*                         COTIZACIONES CON TASA INVERSA                   
002500* 1998-12-02  R.MACHADO   AGREGADA VALIDACION CONTRA TABLA DE             
002600*                         MONEDAS HABILITADAS (PED.0117)                  
002700* 1999-01-11  R.MACHADO   AJUSTE Y2K - COTIZACIONES VENCEN POR            
002800*                         FECHA AAAAMMDD DE 8 DIGITOS                     
002900* 2003-02-11  M.QUIROGA   TAXA-VALOR PASA A COMP-3 CON 8                  
003000*                         DECIMALES (PED.0344)                            
003100* 2004-05-19  M.QUIROGA   REDONDEO MITAD-PAR MANUAL Y CONVERSION          
003200*                         DE PRUEBA CON REGLA DE CAJA (PED.0298)          
003300* 2006-03-15  L.FERREYRA  RESERVA DE BYTES DE EXPANSION FUTURA            
003400* 2011-04-07  L.FERREYRA  LOS CODIGOS DE MONEDA DEL PEDIDO SE             
003500*                         NORMALIZAN A MAYUSCULAS Y SE ACEPTA             
003600*                         "ARG" COMO ALIAS DE "ARS" ANTES DE              
003700*                         BUSCAR EN LA TABLA (PED.0447)                   
003800*-----------------------------------------------------------              
003900*                                                                         
004000 ENVIRONMENT DIVISION.                                                    
004100 CONFIGURATION SECTION.                                                   
004200 SPECIAL-NAMES.                                                           
004300     C01 IS TOP-OF-FORM                                                   
004400     CLASS CLASE-NUMERICA   IS "0" THRU "9"                               
004500     UPSI-0 ON STATUS IS SW-MODO-REPROCESO.                               
004600 INPUT-OUTPUT SECTION.                                                    
004700 FILE-CONTROL.                                                            
004800     SELECT TAXARQ    ASSIGN TO TAXARQ                                    
004900            ORGANIZATION IS LINE SEQUENTIAL.                              
005000                                                                          
005100     SELECT TAXLST    ASSIGN TO TAXLST                                    
005200            ORGANIZATION IS LINE SEQUENTIAL.                              
005300                                                                          
005400 DATA DIVISION.                                                           
005500 FILE SECTION.                                                            
005600 FD  TAXARQ            LABEL RECORD IS OMITTED.                           
005700 01  REG-TAXA-PEDIDO.                                                     
005800     03  PED-TAXA-ORIGEM         PIC X(03).                               
005900     03  PED-TAXA-DESTINO        PIC X(03).                               
006000     03  PED-TAXA-VALOR          PIC S9(07)V9(08).                        
006100     03  FILLER                  PIC X(38).                               
006200                                                                          
006300 FD  TAXLST            LABEL RECORD IS OMITTED.                           
006400 01  REG-TAXA-LISTADO             PIC X(132).                             
006500                                                                          
006600 WORKING-STORAGE SECTION.                                                 
006700 COPY BCOMOE.                                                             
006800                                                                          
006900 COPY BCOTAX.                                                             
007000                                                                          
007100 77  WS-STATUS-COTACAO           PIC X(10) VALUE SPACES.                  
007200 77  WS-MOTIVO                   PIC X(40) VALUE SPACES.                  
007300 77  WS-TOTAL-COTACOES-OK        PIC 9(05) COMP VALUE ZEROS.              
007400 77  WS-TOTAL-COTACOES-REJ       PIC 9(05) COMP VALUE ZEROS.              
007500 77  WS-ACHOU-ORIGEM             PIC X     VALUE "N".                     
007600     88  MOEDA-ORIGEM-ACHADA           VALUE "S".                         
007700 77  WS-ACHOU-DESTINO            PIC X     VALUE "N".                     
007800     88  MOEDA-DESTINO-ACHADA          VALUE "S".                         
007900 77  WS-DECIMAIS-DESTINO         PIC 9(01) COMP VALUE ZEROS.              
008000 77  WS-CAIXA-DESTINO            PIC X     VALUE "N".                     
008100     88  WS-DESTINO-E-CAIXA            VALUE "S".                         
008200                                                                          
008300*---------------------------------------------------------------          
008400*   AREA PARA EL REDONDEO MITAD-PAR (BANKER'S ROUNDING) MANUAL.           
008500*   NO SE UTILIZA ROUNDED (QUE EN ESTE COMPILADOR REDONDEA                
008600*   SIEMPRE HACIA ARRIBA) NI FUNCIONES INTRINSECAS.                       
008700*---------------------------------------------------------------          
008800 77  WS-VALOR-ESCALADO           PIC S9(18) COMP VALUE ZEROS.             
008900 77  WS-DIVISOR-ARRED            PIC S9(09) COMP VALUE ZEROS.             
009000 77  WS-QUOCIENTE-ARRED          PIC S9(18) COMP VALUE ZEROS.             
009100 77  WS-RESTO-ARRED              PIC S9(18) COMP VALUE ZEROS.             
009200 77  WS-RESTO-DUPLO              PIC S9(18) COMP VALUE ZEROS.             
009300 77  WS-METADE-QUOCIENTE         PIC S9(18) COMP VALUE ZEROS.             
009400 77  WS-DOBRO-METADE             PIC S9(18) COMP VALUE ZEROS.             
009500                                                                          
009600*---------------------------------------------------------------          
009700*   TASA INVERSA. SE CALCULA A 9 DECIMALES (UNA CIFRA DE MAS              
009800*   QUE LA ESCALA FINAL) Y LUEGO SE REDONDEA MITAD-PAR A LOS              
009900*   8 DECIMALES DEFINIDOS PARA TAXA-VALOR.                                
010000*---------------------------------------------------------------          
010100 01  WS-INVERSA-CALC-GRUPO.                                               
010200     03  WS-INVERSA-CALC         PIC S9(07)V9(09) COMP-3.                 
010300 01  WS-INVERSA-CALC-R REDEFINES WS-INVERSA-CALC-GRUPO.                   
010400     03  WS-INVERSA-ESCALADA     PIC S9(16) COMP-3.                       
010500                                                                          
010600 77  TAXA-INVERSA                PIC S9(07)V9(08) COMP-3                  
010700                                 VALUE ZEROS.                             
010800                                                                          
010900*---------------------------------------------------------------          
011000*   CONVERSION DE PRUEBA. SE APLICA UN IMPORTE FIJO DE                    
011100*   CONTROL A LA COTIZACION LEIDA PARA VERIFICAR VISUALMENTE              
011200*   QUE EL REDONDEO DE CAJA ESTA FUNCIONANDO ANTES DE QUE LA              
011300*   TABLA SE PUBLIQUE PARA EL RESTO DEL BATCH NOCTURNO.                   
011400*---------------------------------------------------------------          
011500 77  WS-VALOR-TESTE               PIC S9(13)V9(02) COMP-3                 
011600                                  VALUE 1000.00.                          
011700                                                                          
011800 01  WS-CONV-CALC-GRUPO.                                                  
011900     03  WS-CONV-CALC             PIC S9(10)V9(08) COMP-3.                
012000 01  WS-CONV-CALC-R REDEFINES WS-CONV-CALC-GRUPO.                         
012100     03  WS-CONV-ESCALADA         PIC S9(18) COMP-3.                      
012200                                                                          
012300 77  WS-VALOR-CONVERTIDO          PIC S9(13)V9(02) COMP-3                 
012400                                  VALUE ZEROS.                            
012500                                                                          
012600 01  LINHA-CABECALHO.                                                     
012700     02  FILLER                   PIC X(23)                               
012800         VALUE "LISTADO DE COTIZACIONES".                                 
012900     02  FILLER                   PIC X(109) VALUE SPACES.                
013000                                                                          
013100 01  LINHA-DETALHE.                                                       
013200     02  LDET-ORIGEM              PIC X(03).                              
013300     02  FILLER                   PIC X(04) VALUE " -> ".                 
013400     02  LDET-DESTINO             PIC X(03).                              
013500     02  FILLER                   PIC X(01) VALUE SPACES.                 
013600     02  LDET-TAXA                PIC Z9.99999999.                        
013700     02  FILLER                   PIC X(01) VALUE SPACES.                 
013800     02  LDET-INVERSA             PIC Z9.99999999.                        
013900     02  FILLER                   PIC X(01) VALUE SPACES.                 
014000     02  LDET-TESTE-ORIGEM        PIC Z,ZZZ,ZZ9.99.                       
014100     02  FILLER                   PIC X(04) VALUE " => ".                 
014200     02  LDET-TESTE-DESTINO       PIC Z,ZZZ,ZZ9.99.                       
014300     02  FILLER                   PIC X(01) VALUE SPACES.                 
014400     02  LDET-CAIXA               PIC X(20).                              
014500     02  FILLER                   PIC X(43) VALUE SPACES.                 
014600                                                                          
014700 01  LINHA-ERRO.                                                          
014800     02  LERR-MENSAGEM            PIC X(80).                              
014900     02  FILLER                   PIC X(52) VALUE SPACES.                 
015000                                                                          
015100 01  LINHA-TOTAIS.                                                        
015200     02  LTOT-DESCRICAO           PIC X(35).                              
015300     02  LTOT-VALOR               PIC ZZZ,ZZ9.                            
015400     02  FILLER                   PIC X(91) VALUE SPACES.                 
015500                                                                          
015600***********************************                                       
015700                                                                          
015800 PROCEDURE DIVISION.                                                      
015900                                                                          
016000 P10-ABRE-ARQUIVOS.                                                       
016100     OPEN INPUT TAXARQ.                                                   
016200     OPEN OUTPUT TAXLST.                                                  
016300     MOVE ZEROS TO WS-TOTAL-COTACOES-OK WS-TOTAL-COTACOES-REJ.            
016400     IF SW-MODO-REPROCESO                                                 
016500         DISPLAY "BANCO44 - EJECUTANDO EN MODO REPROCESO".                
016600     WRITE REG-TAXA-LISTADO FROM LINHA-CABECALHO.                         
016700 P10-ABRE-ARQUIVOS-EXIT.                                                  
016800     EXIT.                                                                
016900                                                                          
017000 P20-LER-TAXA.                                                            
017100     READ TAXARQ                                                          
017200         AT END                                                           
017300             GO TO P90-TOTAIS-FINAIS.                                     
017400     MOVE SPACES TO WS-STATUS-COTACAO WS-MOTIVO.                          
017500     MOVE PED-TAXA-ORIGEM  TO TAXA-ORIGEM.                                
017600     MOVE PED-TAXA-DESTINO TO TAXA-DESTINO.                               
017700     MOVE PED-TAXA-VALOR   TO TAXA-VALOR.                                 
017800     INSPECT TAXA-ORIGEM CONVERTING                                       
017900         "abcdefghijklmnopqrstuvwxyz"                                     
018000         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                 
018100     INSPECT TAXA-DESTINO CONVERTING                                      
018200         "abcdefghijklmnopqrstuvwxyz"                                     
018300         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                 
018400     IF TAXA-ORIGEM = "ARG"                                               
018500         MOVE "ARS" TO TAXA-ORIGEM.                                       
018600     IF TAXA-DESTINO = "ARG"                                              
018700         MOVE "ARS" TO TAXA-DESTINO.                                      
018800     PERFORM P30-VALIDA-TAXA THRU P30-VALIDA-TAXA-EXIT.                   
018900     IF WS-STATUS-COTACAO = "REJECTED"                                    
019000         PERFORM P80-IMPRIME-ERRO THRU P80-IMPRIME-ERRO-EXIT              
019100         ADD 1 TO WS-TOTAL-COTACOES-REJ                                   
019200         GO TO P20-LER-TAXA.                                              
019300     PERFORM P40-CALCULA-INVERSA THRU P40-CALCULA-INVERSA-EXIT.           
019400     PERFORM P50-CONVERTE-VALOR-TESTE                                     
019500         THRU P50-CONVERTE-VALOR-TESTE-EXIT.                              
019600     PERFORM P60-IMPRIME-LINHA THRU P60-IMPRIME-LINHA-EXIT.               
019700     ADD 1 TO WS-TOTAL-COTACOES-OK.                                       
019800     GO TO P20-LER-TAXA.                                                  
019900 P20-LER-TAXA-EXIT.                                                       
020000     EXIT.                                                                
020100                                                                          
020200 P30-VALIDA-TAXA.                                                         
020300     IF TAXA-ORIGEM = TAXA-DESTINO                                        
020400         MOVE "REJECTED" TO WS-STATUS-COTACAO                             
020500         MOVE "MONEDA DE ORIGEN IGUAL A LA DE DESTINO"                    
020600             TO WS-MOTIVO                                                 
020700         GO TO P30-VALIDA-TAXA-EXIT.                                      
020800     IF TAXA-VALOR NOT > ZEROS                                            
020900         MOVE "REJECTED" TO WS-STATUS-COTACAO                             
021000         MOVE "COTIZACION DEBE SER MAYOR A CERO" TO WS-MOTIVO             
021100         GO TO P30-VALIDA-TAXA-EXIT.                                      
021200     MOVE "N" TO WS-ACHOU-ORIGEM.                                         
021300     MOVE "N" TO WS-ACHOU-DESTINO.                                        
021400     PERFORM P31-BUSCA-MOEDAS VARYING WS-IX-MOEDA FROM 1 BY 1             
021500         UNTIL WS-IX-MOEDA > 3.                                           
021600     IF NOT MOEDA-ORIGEM-ACHADA OR NOT MOEDA-DESTINO-ACHADA               
021700         MOVE "REJECTED" TO WS-STATUS-COTACAO                             
021800         MOVE "MONEDA NO HABILITADA" TO WS-MOTIVO.                        
021900 P30-VALIDA-TAXA-EXIT.                                                    
022000     EXIT.                                                                
022100                                                                          
022200 P31-BUSCA-MOEDAS.                                                        
022300     IF WS-MOE-CODIGO (WS-IX-MOEDA) = TAXA-ORIGEM                         
022400         MOVE "S" TO WS-ACHOU-ORIGEM.                                     
022500     IF WS-MOE-CODIGO (WS-IX-MOEDA) = TAXA-DESTINO                        
022600         MOVE "S" TO WS-ACHOU-DESTINO                                     
022700         MOVE WS-MOE-DECIMAIS (WS-IX-MOEDA)                               
022800             TO WS-DECIMAIS-DESTINO                                       
022900         MOVE WS-MOE-CAIXA (WS-IX-MOEDA)                                  
023000             TO WS-CAIXA-DESTINO.                                         
023100                                                                          
023200*---------------------------------------------------------------          
023300*   PARAGRAFO GENERICO DE REDONDEO MITAD-PAR. RECIBE UN VALOR             
023400*   ESCALADO A ENTERO (WS-VALOR-ESCALADO) Y UN DIVISOR QUE                
023500*   REPRESENTA CUANTAS CIFRAS DE ESCALA SE DESCARTAN                      
023600*   (WS-DIVISOR-ARRED), Y DEVUELVE EL COCIENTE YA REDONDEADO              
023700*   EN WS-QUOCIENTE-ARRED. NO USA ROUNDED NI FUNCIONES.                   
023800*---------------------------------------------------------------          
023900 P42-ARREDONDA-MEIO-PAR.                                                  
024000     COMPUTE WS-QUOCIENTE-ARRED =                                         
024100         WS-VALOR-ESCALADO / WS-DIVISOR-ARRED.                            
024200     COMPUTE WS-RESTO-ARRED =                                             
024300         WS-VALOR-ESCALADO -                                              
024400             (WS-QUOCIENTE-ARRED * WS-DIVISOR-ARRED).                     
024500     COMPUTE WS-RESTO-DUPLO = WS-RESTO-ARRED * 2.                         
024600     IF WS-RESTO-DUPLO > WS-DIVISOR-ARRED                                 
024700         ADD 1 TO WS-QUOCIENTE-ARRED                                      
024800     ELSE                                                                 
024900         IF WS-RESTO-DUPLO = WS-DIVISOR-ARRED                             
025000             COMPUTE WS-METADE-QUOCIENTE =                                
025100                 WS-QUOCIENTE-ARRED / 2                                   
025200             COMPUTE WS-DOBRO-METADE =                                    
025300                 WS-METADE-QUOCIENTE * 2                                  
025400             IF WS-DOBRO-METADE NOT = WS-QUOCIENTE-ARRED                  
025500                 ADD 1 TO WS-QUOCIENTE-ARRED.                             
025600 P42-ARREDONDA-MEIO-PAR-EXIT.                                             
025700     EXIT.                                                                
025800                                                                          
025900 P40-CALCULA-INVERSA.                                                     
026000     COMPUTE WS-INVERSA-CALC = 1 / TAXA-VALOR.                            
026100     MOVE WS-INVERSA-ESCALADA TO WS-VALOR-ESCALADO.                       
026200     MOVE 10 TO WS-DIVISOR-ARRED.                                         
026300     PERFORM P42-ARREDONDA-MEIO-PAR                                       
026400         THRU P42-ARREDONDA-MEIO-PAR-EXIT.                                
026500     COMPUTE TAXA-INVERSA =                                               
026600         WS-QUOCIENTE-ARRED / 100000000.                                  
026700 P40-CALCULA-INVERSA-EXIT.                                                
026800     EXIT.                                                                
026900                                                                          
027000 P50-CONVERTE-VALOR-TESTE.                                                
027100     COMPUTE WS-CONV-CALC = WS-VALOR-TESTE * TAXA-VALOR.                  
027200     MOVE WS-CONV-ESCALADA TO WS-VALOR-ESCALADO.                          
027300     IF WS-DESTINO-E-CAIXA                                                
027400         MOVE 100000000 TO WS-DIVISOR-ARRED                               
027500     ELSE                                                                 
027600         MOVE 1000000 TO WS-DIVISOR-ARRED.                                
027700     PERFORM P42-ARREDONDA-MEIO-PAR                                       
027800         THRU P42-ARREDONDA-MEIO-PAR-EXIT.                                
027900     IF WS-DESTINO-E-CAIXA                                                
028000         COMPUTE WS-VALOR-CONVERTIDO = WS-QUOCIENTE-ARRED                 
028100     ELSE                                                                 
028200         COMPUTE WS-VALOR-CONVERTIDO =                                    
028300             WS-QUOCIENTE-ARRED / 100.                                    
028400 P50-CONVERTE-VALOR-TESTE-EXIT.                                           
028500     EXIT.                                                                
028600                                                                          
028700 P60-IMPRIME-LINHA.                                                       
028800     MOVE SPACES TO LINHA-DETALHE.                                        
028900     MOVE TAXA-ORIGEM TO LDET-ORIGEM.                                     
029000     MOVE TAXA-DESTINO TO LDET-DESTINO.                                   
029100     MOVE TAXA-VALOR TO LDET-TAXA.                                        
029200     MOVE TAXA-INVERSA TO LDET-INVERSA.                                   
029300     MOVE WS-VALOR-TESTE TO LDET-TESTE-ORIGEM.                            
029400     MOVE WS-VALOR-CONVERTIDO TO LDET-TESTE-DESTINO.                      
029500     IF WS-DESTINO-E-CAIXA                                                
029600         MOVE "REDONDEO DE CAJA" TO LDET-CAIXA                            
029700     ELSE                                                                 
029800         MOVE "SIN REDONDEO DE CAJA" TO LDET-CAIXA.                       
029900     WRITE REG-TAXA-LISTADO FROM LINHA-DETALHE.                           
030000 P60-IMPRIME-LINHA-EXIT.                                                  
030100     EXIT.                                                                
030200                                                                          
030300 P80-IMPRIME-ERRO.                                                        
030400     MOVE SPACES TO LINHA-ERRO.                                           
030500     STRING "ERROR - " PED-TAXA-ORIGEM " / " PED-TAXA-DESTINO             
030600            " - " WS-MOTIVO                                               
030700         DELIMITED BY SIZE INTO LERR-MENSAGEM.                            
030800     WRITE REG-TAXA-LISTADO FROM LINHA-ERRO.                              
030900 P80-IMPRIME-ERRO-EXIT.                                                   
031000     EXIT.                                                                
031100                                                                          
031200 P90-TOTAIS-FINAIS.                                                       
031300     MOVE SPACES TO LINHA-TOTAIS.                                         
031400     MOVE "TOTAL DE COTIZACIONES PUBLICADAS" TO LTOT-DESCRICAO.           
031500     MOVE WS-TOTAL-COTACOES-OK TO LTOT-VALOR.                             
031600     WRITE REG-TAXA-LISTADO FROM LINHA-TOTAIS.                            
031700     MOVE SPACES TO LINHA-TOTAIS.                                         
031800     MOVE "TOTAL DE COTIZACIONES RECHAZADAS" TO LTOT-DESCRICAO.           
031900     MOVE WS-TOTAL-COTACOES-REJ TO LTOT-VALOR.                            
032000     WRITE REG-TAXA-LISTADO FROM LINHA-TOTAIS.                            
032100     CLOSE TAXARQ TAXLST.                                                 
032200     STOP RUN.                                                            
