000100*****************************************************************         
000200*                                                               *         
000300*   C O P Y   B C O C L I                                       *         
000400*   LAYOUT DEL REGISTRO MAESTRO DE CLIENTES  (ARCHIVO CLIMAE)   *         
000500*                                                               *         
000600*****************************************************************         
000700* HISTORICO DE ALTERACIONES                                               
000800*-----------------------------------------------------------              
000900* 1998-03-10  R.MACHADO   PEDIDO INICIAL - LAYOUT BASE CLIMAE             
001000* 1998-04-02  R.MACHADO   AGREGADO CLI-ACCT-COUNT Y LISTA DE              
001100*                         CUENTAS VINCULADAS (MAX. 5)                     
001200* 1998-11-20  R.MACHADO   AJUSTE Y2K - CLI-ID PASA A LLEVAR EL            
001300*                         SIGLO IMPLICITO EN EL ANIO DE ALTA              
001400* 2001-06-14  M.QUIROGA   REDEFINES DE CLI-ID PARA EXTRAER                
001500*                         SUCURSAL Y ANIO DE ALTA (PED.0231)              
001600* 2004-09-01  M.QUIROGA   RESERVA DE BYTES DE EXPANSION FUTURA            
001700* 2011-05-03  L.FERREYRA  CLI-EMAIL VUELVE A 40 (SE HABIA                 
001800*                         RECORTADO A 35 POR ERROR EN EL                  
001900*                         PED.0451) - SE SACA LA RESERVA DE               
002000*                         BYTES PARA QUE EL REGISTRO SIGA                 
002100*                         MIDIENDO 215 (PED.0454)                         
002200*-----------------------------------------------------------              
002300*                                                                         
002400*   CLI-ID .......... 'CLI-' + 8 DIGITOS. DIG.1-2 SUCURSAL,               
002500*                      DIG.3-4 ANIO DE ALTA (2000 + AA)                   
002600*   CLI-NOMBRE ...... RAZON SOCIAL / NOMBRE DEL CLIENTE                   
002700*   CLI-EMAIL ....... DEBE CONTENER '@', SE GUARDA RECORTADO              
002800*   CLI-SITUACION ... 'A' ACTIVO / 'I' INACTIVO                           
002900*   CLI-QTD-CTAS .... CANTIDAD DE CUENTAS VINCULADAS (0-5)                
003000*   CLI-CTA-ID ...... TABLA DE CUENTAS VINCULADAS (BLANCO=LIBRE)          
003100*                                                                         
003200*****************************************************************         
003300 01  REG-CLI-MAE.                                                         
003400     03  CLI-ID                      PIC X(12).                           
003500     03  CLI-ID-R REDEFINES CLI-ID.                                       
003600         05  CLI-ID-PREFIXO          PIC X(04).                           
003700         05  CLI-ID-SUCURSAL         PIC 9(02).                           
003800         05  CLI-ID-ANIO-ALTA        PIC 9(02).                           
003900         05  CLI-ID-SEQUENCIA        PIC 9(04).                           
004000     03  CLI-NOMBRE                  PIC X(30).                           
004100     03  CLI-EMAIL                   PIC X(40).                           
004200     03  CLI-SITUACION               PIC X(01).                           
004300         88  CLI-SIT-ACTIVO                    VALUE "A".                 
004400         88  CLI-SIT-INACTIVO                  VALUE "I".                 
004500     03  CLI-QTD-CTAS                PIC 9(02).                           
004600     03  CLI-TAB-CTAS.                                                    
004700         05  CLI-CTA-ID  OCCURS 5    PIC X(26).                           
