000100*****************************************************************         
000200*                                                               *         
000300*   C O P Y   B C O T A X                                       *         
000400*   LAYOUT DEL REGISTRO DE COTIZACIONES  (ARCHIVO TAXCAM)       *         
000500*                                                               *         
000600*****************************************************************         
000700* HISTORICO DE ALTERACIONES                                               
000800*-----------------------------------------------------------              
000900* 1998-08-11  R.MACHADO   PEDIDO INICIAL - LAYOUT BASE TAXCAM             
001000* 2003-02-11  M.QUIROGA   TAXA-VALOR PASA A COMP-3 CON 8                  
001100*                         DECIMALES (PED.0344)                            
001200* 2006-03-15  L.FERREYRA  RESERVA DE BYTES DE EXPANSION FUTURA            
001300*-----------------------------------------------------------              
001400*                                                                         
001500*   TAXA-ORIGEM ..... MONEDA DE ORIGEN (ARS/USD/EUR)                      
001600*   TAXA-DESTINO .... MONEDA DE DESTINO (ARS/USD/EUR)                     
001700*   TAXA-VALOR ...... COTIZACION, MAYOR A CERO, 8 DECIMALES               
001800*                                                                         
001900*****************************************************************         
002000 01  REG-TAXA-CAMBIO.                                                     
002100     03  TAXA-ORIGEM                 PIC X(03).                           
002200     03  TAXA-DESTINO                PIC X(03).                           
002300     03  TAXA-VALOR                  PIC S9(07)V9(08) COMP-3.             
002400     03  FILLER                      PIC X(05) VALUE SPACES.              
002500*                                    RESERVADO P/EXPANSION FUTURA         
