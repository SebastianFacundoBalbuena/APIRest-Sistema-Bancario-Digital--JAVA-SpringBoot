000100*****************************************************************         
000200*                                                               *         
000300*   C O P Y   B C O T R N                                       *         
000400*   LAYOUT DEL REGISTRO DE MOVIMIENTOS  (ARCHIVO TRNDIA)        *         
000500*                                                               *         
000600*****************************************************************         
000700* HISTORICO DE ALTERACIONES                                               
000800*-----------------------------------------------------------              
000900* 1998-06-02  R.MACHADO   PEDIDO INICIAL - LAYOUT BASE TRNDIA             
001000* 1999-01-07  R.MACHADO   AJUSTE Y2K - TXN-DATA PASA A LLEVAR             
001100*                         EL SIGLO COMPLETO EN TXN-DATA-ANO               
001200* 2001-07-02  M.QUIROGA   REDEFINES DE TXN-ID Y TXN-DATA                  
001300* 2003-02-11  M.QUIROGA   TXN-VALOR PASA A COMP-3 (PED.0344)              
001400* 2006-03-15  L.FERREYRA  RESERVA DE BYTES DE EXPANSION FUTURA            
001500*-----------------------------------------------------------              
001600*                                                                         
001700*   TXN-ID .......... 'TXN-' + ANO(4) + '-' + SEQUENCIA(7)                
001800*   TXN-TIPO ........ DEPOSITO/RETIRO/TRANSFERENCIA/PAGO-SERVICIO/        
001900*                      COMISION/INTERES/REVERSO                           
002000*   TXN-CTA-ORIGEM .. CUENTA DEBITADA (BLANCO EN DEPOSITOS)               
002100*   TXN-CTA-DESTINO . CUENTA ACREDITADA (BLANCO EN RETIROS)               
002200*   TXN-VALOR ....... IMPORTE, SIEMPRE POSITIVO                           
002300*   TXN-DATA ........ FECHA CONTABLE AAAAMMDD                             
002400*   TXN-SITUACAO .... PENDIENTE/COMPLETADA/RECHAZADA/REVERTIDA            
002500*   TXN-REFERENCIA .. 'REF-' + TXN-ID + '-' + SERIAL                      
002600*                                                                         
002700*****************************************************************         
002800 01  REG-TRN-DIARIO.                                                      
002900     03  TXN-ID                      PIC X(16).                           
003000     03  TXN-ID-R REDEFINES TXN-ID.                                       
003100         05  TXN-ID-PREFIXO          PIC X(04).                           
003200         05  TXN-ID-ANO              PIC 9(04).                           
003300         05  TXN-ID-HIFEN            PIC X(01).                           
003400         05  TXN-ID-SEQUENCIA        PIC 9(07).                           
003500     03  TXN-TIPO                    PIC X(14).                           
003600         88  TXN-TIPO-DEPOSITO             VALUE "DEPOSITO".              
003700         88  TXN-TIPO-RETIRO               VALUE "RETIRO".                
003800         88  TXN-TIPO-TRANSFERENCIA        VALUE "TRANSFERENCIA".         
003900         88  TXN-TIPO-PAGO-SERVICIO        VALUE "PAGO-SERVICIO".         
004000         88  TXN-TIPO-COMISION             VALUE "COMISION".              
004100         88  TXN-TIPO-INTERES              VALUE "INTERES".               
004200         88  TXN-TIPO-REVERSO              VALUE "REVERSO".               
004300     03  TXN-CTA-ORIGEM              PIC X(25).                           
004400     03  TXN-CTA-DESTINO             PIC X(25).                           
004500     03  TXN-VALOR                   PIC S9(13)V9(02) COMP-3.             
004600     03  TXN-MOEDA                   PIC X(03).                           
004700     03  TXN-DATA                    PIC 9(08).                           
004800     03  TXN-DATA-R REDEFINES TXN-DATA.                                   
004900         05  TXN-DATA-ANO            PIC 9(04).                           
005000         05  TXN-DATA-MES            PIC 9(02).                           
005100         05  TXN-DATA-DIA            PIC 9(02).                           
005200     03  TXN-SITUACAO                PIC X(10).                           
005300         88  TXN-SIT-PENDENTE              VALUE "PENDIENTE".             
005400         88  TXN-SIT-COMPLETA              VALUE "COMPLETADA".            
005500         88  TXN-SIT-RECHAZADA             VALUE "RECHAZADA".             
005600         88  TXN-SIT-REVERTIDA             VALUE "REVERTIDA".             
005700     03  TXN-DESCRICAO               PIC X(40).                           
005800     03  TXN-REFERENCIA              PIC X(30).                           
005900     03  FILLER                      PIC X(03) VALUE SPACES.              
006000*                                    RESERVADO P/EXPANSION FUTURA         
