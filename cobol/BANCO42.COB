000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    BANCO42.                                                  
000300 AUTHOR.        R.MACHADO.                                                
000400 INSTALLATION.  BANCO ELDORADO S.A. - CENTRO DE PROCESAMIENTO.            
000500 DATE-WRITTEN.  1998-06-30.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO DE            
000800*               SISTEMAS. PROHIBIDA SU DIVULGACION.                       
000900*                                                                         
001000*****************************************************************         
001100*                                                               *         
001200*   B A N C O 4 2   -   TRANSFERENCIAS ENTRE CUENTAS            *         
001300*   PROCESO BATCH QUE LEE EL ARCHIVO DE PEDIDOS DE              *         
001400*   TRANSFERENCIA (TRFREQ), DEBITA LA CUENTA ORIGEN, ACREDITA   *         
001500*   LA CUENTA DESTINO Y ASIENTA EL MOVIMIENTO EN TRNDIA.        *         
001600*                                                               *         
001700*****************************************************************         
001800* HISTORICO DE ALTERACIONES                                               
001900*-----------------------------------------------------------              
002000* 1998-06-30  R.MACHADO   PEDIDO INICIAL - TRANSFERENCIA SIMPLE           
002100*                         ENTRE DOS CUENTAS DE LA MISMA MONEDA            
002200* 1998-11-25  R.MACHADO   AJUSTE Y2K - WS-DATA-SISTEMA PASA A             
002300*                         LLEVAR EL SIGLO EN EL ANIO                      
002400* 2000-03-14  R.MACHADO   ASIENTO PENDIENTE ANTES DE MOVER                
002500*                         FONDOS, CONFIRMADO O RECHAZADO AL               
002600*                         CIERRE DE LA OPERACION (PED.0187)               
002700* 2003-09-30  M.QUIROGA   VALIDACION DE SALDO SUFICIENTE Y                
002800*                         RECHAZO POR CUENTA INACTIVA (PED.0344)          
002900* 2006-05-11  L.FERREYRA  LISTADO DE RESULTADOS A 132 COLUMNAS            
003000*                         Y TOTALES DE ACEPTADAS/RECHAZADAS               
003100* 2011-04-07  L.FERREYRA  AGREGADO PED-MOEDA AL PEDIDO DE                 
003200*                         TRANSFERENCIA (SE TOMA DE LOS BYTES             
003300*                         RESERVADOS), VALIDADO CONTRA LA TABLA           
003400*                         DE MONEDAS Y GRABADO EN TXN-MOEDA;              
003500*                         ANTES QUEDABA EN BLANCO (PED.0447)              
003600* 2011-04-07  L.FERREYRA  RECHAZO CUANDO ORIGEN Y DESTINO NO              
003700*                         PERTENECEN AL MISMO CLIENTE, COMPARANDO         
003800*                         CTA-CLIENTE-ID DE AMBAS CUENTAS                 
003900*                         (PED.0448)                                      
004000* 2011-04-19  L.FERREYRA  FILLER DE LINHA-TOTAIS AJUSTADO A               
004100*                         96 -> 95, RENGLON DEBE MEDIR 132                
004200*                         POSICIONES (PED.0452)                           
004300* 2011-05-03  L.FERREYRA  SACADO EL RECHAZO POR "CUENTAS DE               
004400*                         DISTINTO CLIENTE" DEL PED.0448 - NO             
004500*                         ES UNA REGLA DEL NEGOCIO, LA CUENTA             
004600*                         DESTINO PUEDE SER DE OTRO CLIENTE               
004700* 2011-05-03  L.FERREYRA  LA CUENTA DESTINO SE VALIDA (EXISTE,            
004800*                         ACTIVA, MISMA MONEDA) ANTES DE TOCAR            
004900*                         EL SALDO DE LA CUENTA ORIGEN - ANTES            
005000*                         SE DEBITABA EL ORIGEN Y UN RECHAZO              
005100*                         POSTERIOR DEJABA EL DEBITO SIN                  
005200*                         REVERTIR (PED.0453)                             
005300*-----------------------------------------------------------              
005400*                                                                         
005500 ENVIRONMENT DIVISION.                                                    
005600 CONFIGURATION SECTION.                                                   
005700 SPECIAL-NAMES.                                                           
005800     C01 IS TOP-OF-FORM                                                   
005900     CLASS CLASE-NUMERICA   IS "0" THRU "9"                               
006000     UPSI-0 ON STATUS IS SW-MODO-REPROCESO.                               
006100 INPUT-OUTPUT SECTION.                                                    
006200 FILE-CONTROL.                                                            
006300     SELECT TRFREQ    ASSIGN TO TRFREQ                                    
006400            ORGANIZATION IS LINE SEQUENTIAL.                              
006500                                                                          
006600     SELECT CTAMAE    ASSIGN TO DISK                                      
006700            ORGANIZATION IS INDEXED                                       
006800            ACCESS MODE  IS DYNAMIC                                       
006900            RECORD KEY   IS CTA-ID                                        
007000            FILE STATUS  IS FS-CTAMAE.                                    
007100                                                                          
007200     SELECT TRNDIA    ASSIGN TO DISK                                      
007300            ORGANIZATION IS INDEXED                                       
007400            ACCESS MODE  IS DYNAMIC                                       
007500            RECORD KEY   IS TXN-ID                                        
007600            ALTERNATE RECORD KEY IS TXN-CTA-ORIGEM                        
007700                 WITH DUPLICATES                                          
007800            ALTERNATE RECORD KEY IS TXN-CTA-DESTINO                       
007900                 WITH DUPLICATES                                          
008000            FILE STATUS  IS FS-TRNDIA.                                    
008100                                                                          
008200     SELECT TRFRES    ASSIGN TO TRFRES                                    
008300            ORGANIZATION IS LINE SEQUENTIAL.                              
008400                                                                          
008500 DATA DIVISION.                                                           
008600 FILE SECTION.                                                            
008700 FD  TRFREQ            LABEL RECORD IS OMITTED.                           
008800 01  REG-TRF-PEDIDO.                                                      
008900     03  PED-CTA-ORIGEM          PIC X(25).                               
009000     03  PED-CTA-DESTINO         PIC X(25).                               
009100     03  PED-VALOR               PIC S9(13)V9(02).                        
009200     03  PED-MOEDA               PIC X(03).                               
009300     03  PED-DESCRICAO           PIC X(40).                               
009400     03  FILLER                  PIC X(16).                               
009500                                                                          
009600 FD  CTAMAE            LABEL RECORD IS STANDARD                           
009700                        VALUE OF FILE-ID IS "CTAMAE.DAT".                 
009800     COPY BCOCTA.                                                         
009900                                                                          
010000 FD  TRNDIA            LABEL RECORD IS STANDARD                           
010100                        VALUE OF FILE-ID IS "TRNDIA.DAT".                 
010200     COPY BCOTRN.                                                         
010300                                                                          
010400 FD  TRFRES            LABEL RECORD IS OMITTED.                           
010500 01  REG-TRF-RESULTADO           PIC X(132).                              
010600                                                                          
010700 WORKING-STORAGE SECTION.                                                 
010800 COPY BCOMOE.                                                             
010900                                                                          
011000 77  FS-CTAMAE                   PIC XX.                                  
011100 77  FS-TRNDIA                   PIC XX.                                  
011200 77  WS-STATUS-PEDIDO            PIC X(10) VALUE SPACES.                  
011300 77  WS-MOTIVO                   PIC X(40) VALUE SPACES.                  
011400 77  WS-TXN-ID-RESULTADO         PIC X(16) VALUE SPACES.                  
011500 77  WS-TOTAL-ACEITOS            PIC 9(05) COMP VALUE ZEROS.              
011600 77  WS-TOTAL-REJEITADOS         PIC 9(05) COMP VALUE ZEROS.              
011700 77  WS-TXN-SEQ                  PIC 9(07) COMP VALUE ZEROS.              
011800 77  WS-REF-SERIAL               PIC 9(03) COMP VALUE ZEROS.              
011900 77  WS-REF-SERIAL-ED            PIC 9(03) VALUE ZEROS.                   
012000 77  WS-VALOR-DEBITO             PIC S9(13)V9(02) COMP-3                  
012100                                 VALUE ZEROS.                             
012200 77  WS-VALOR-CREDITO            PIC S9(13)V9(02) COMP-3                  
012300                                 VALUE ZEROS.                             
012400 77  WS-MONEDA-NORM               PIC X(03) VALUE SPACES.                 
012500 77  WS-ACHOU-MOEDA                PIC X    VALUE "N".                    
012600     88  MOEDA-ACHADA                    VALUE "S".                       
012700                                                                          
012800 01  WS-DATA-SISTEMA.                                                     
012900     03  WS-ANO-SIS              PIC 9(04).                               
013000     03  WS-MES-SIS              PIC 9(02).                               
013100     03  WS-DIA-SIS              PIC 9(02).                               
013200 01  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA.                         
013300     03  WS-SECULO-SIS           PIC 9(02).                               
013400     03  WS-ANO2-SIS             PIC 9(02).                               
013500     03  FILLER                  PIC X(04).                               
013600                                                                          
013700 01  WS-TXN-ID-NOVO.                                                      
013800     03  WS-TXN-ID-NOVO-PREFIXO  PIC X(04) VALUE "TXN-".                  
013900     03  WS-TXN-ID-NOVO-ANO      PIC 9(04) VALUE ZEROS.                   
014000     03  WS-TXN-ID-NOVO-HIFEN    PIC X(01) VALUE "-".                     
014100     03  WS-TXN-ID-NOVO-SEQ      PIC 9(07) VALUE ZEROS.                   
014200 01  WS-TXN-ID-NOVO-X REDEFINES WS-TXN-ID-NOVO                            
014300                                 PIC X(16).                               
014400                                                                          
014500 01  WS-CTA-ORIGEM-SALVA.                                                 
014600     03  WS-ORI-ID               PIC X(25).                               
014700     03  WS-ORI-MOEDA            PIC X(03).                               
014800     03  FILLER                  PIC X(21).                               
014900                                                                          
015000 01  LINHA-RESULTADO.                                                     
015100     02  LRES-TXN-ID             PIC X(16).                               
015200     02  FILLER                  PIC X(02) VALUE SPACES.                  
015300     02  LRES-CTA-ORIGEM         PIC X(25).                               
015400     02  FILLER                  PIC X(01) VALUE SPACES.                  
015500     02  LRES-CTA-DESTINO        PIC X(25).                               
015600     02  FILLER                  PIC X(01) VALUE SPACES.                  
015700     02  LRES-VALOR              PIC Z,ZZZ,ZZ9.99-.                       
015800     02  FILLER                  PIC X(01) VALUE SPACES.                  
015900     02  LRES-STATUS             PIC X(10).                               
016000     02  FILLER                  PIC X(01) VALUE SPACES.                  
016100     02  LRES-MOTIVO             PIC X(25).                               
016200     02  FILLER                  PIC X(12) VALUE SPACES.                  
016300                                                                          
016400 01  LINHA-TOTAIS.                                                        
016500     02  LTOT-DESCRICAO          PIC X(30).                               
016600     02  LTOT-VALOR              PIC ZZZ,ZZ9.                             
016700     02  FILLER                  PIC X(95) VALUE SPACES.                  
016800                                                                          
016900***********************************                                       
017000                                                                          
017100 PROCEDURE DIVISION.                                                      
017200                                                                          
017300 P10-ABRE-ARQUIVOS.                                                       
017400     OPEN INPUT TRFREQ.                                                   
017500     OPEN I-O CTAMAE.                                                     
017600     OPEN I-O TRNDIA.                                                     
017700     IF FS-TRNDIA = "35"                                                  
017800         CLOSE TRNDIA                                                     
017900         OPEN OUTPUT TRNDIA                                               
018000         CLOSE TRNDIA                                                     
018100         OPEN I-O TRNDIA.                                                 
018200     OPEN OUTPUT TRFRES.                                                  
018300     MOVE ZEROS TO WS-TOTAL-ACEITOS WS-TOTAL-REJEITADOS.                  
018400     MOVE ZEROS TO WS-TXN-SEQ WS-REF-SERIAL.                              
018500     ACCEPT WS-DATA-SISTEMA FROM DATE YYYYMMDD.                           
018600     IF SW-MODO-REPROCESO                                                 
018700         DISPLAY "BANCO42 - EJECUTANDO EN MODO REPROCESO".                
018800 P10-ABRE-ARQUIVOS-EXIT.                                                  
018900     EXIT.                                                                
019000                                                                          
019100 P20-LER-PEDIDO.                                                          
019200     READ TRFREQ                                                          
019300         AT END                                                           
019400             GO TO P90-TOTAIS-FINAIS.                                     
019500     MOVE SPACES TO WS-MOTIVO.                                            
019600     MOVE SPACES TO WS-STATUS-PEDIDO.                                     
019700     MOVE SPACES TO WS-TXN-ID-RESULTADO.                                  
019800     PERFORM P30-VALIDA-PEDIDO THRU P30-VALIDA-PEDIDO-EXIT.               
019900     IF WS-STATUS-PEDIDO NOT = "REJECTED"                                 
020000         PERFORM P40-ABRE-LANCAMENTO-PENDENTE                             
020100             THRU P40-ABRE-LANCAMENTO-PENDENTE-EXIT                       
020200         PERFORM P50-EXECUTA-TRANSFERENCIA                                
020300             THRU P50-EXECUTA-TRANSFERENCIA-EXIT                          
020400         IF WS-STATUS-PEDIDO = "REJECTED"                                 
020500             PERFORM P61-REJEITA-LANCAMENTO                               
020600                 THRU P61-REJEITA-LANCAMENTO-EXIT                         
020700         ELSE                                                             
020800             PERFORM P60-CONFIRMA-LANCAMENTO                              
020900                 THRU P60-CONFIRMA-LANCAMENTO-EXIT.                       
021000     PERFORM P70-GRAVA-RESULTADO THRU P70-GRAVA-RESULTADO-EXIT.           
021100     GO TO P20-LER-PEDIDO.                                                
021200 P20-LER-PEDIDO-EXIT.                                                     
021300     EXIT.                                                                
021400                                                                          
021500 P30-VALIDA-PEDIDO.                                                       
021600     IF PED-CTA-ORIGEM = SPACES OR PED-CTA-DESTINO = SPACES               
021700         MOVE "REJECTED" TO WS-STATUS-PEDIDO                              
021800         MOVE "CUENTA ORIGEN Y DESTINO OBLIGATORIAS"                      
021900             TO WS-MOTIVO                                                 
022000         GO TO P30-VALIDA-PEDIDO-EXIT.                                    
022100     IF PED-CTA-ORIGEM = PED-CTA-DESTINO                                  
022200         MOVE "REJECTED" TO WS-STATUS-PEDIDO                              
022300         MOVE "ORIGEN Y DESTINO NO PUEDEN COINCIDIR"                      
022400             TO WS-MOTIVO                                                 
022500         GO TO P30-VALIDA-PEDIDO-EXIT.                                    
022600     IF PED-VALOR NOT > ZEROS                                             
022700         MOVE "REJECTED" TO WS-STATUS-PEDIDO                              
022800         MOVE "IMPORTE DEBE SER MAYOR A CERO" TO WS-MOTIVO                
022900         GO TO P30-VALIDA-PEDIDO-EXIT.                                    
023000     MOVE PED-MOEDA TO WS-MONEDA-NORM.                                    
023100     INSPECT WS-MONEDA-NORM CONVERTING                                    
023200         "abcdefghijklmnopqrstuvwxyz"                                     
023300         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                 
023400     IF WS-MONEDA-NORM = "ARG"                                            
023500         MOVE "ARS" TO WS-MONEDA-NORM.                                    
023600     MOVE "N" TO WS-ACHOU-MOEDA.                                          
023700     PERFORM P31-BUSCA-MOEDA VARYING WS-IX-MOEDA FROM 1 BY 1              
023800         UNTIL WS-IX-MOEDA > 3.                                           
023900     IF NOT MOEDA-ACHADA                                                  
024000         MOVE "REJECTED" TO WS-STATUS-PEDIDO                              
024100         MOVE "MONEDA INVALIDA" TO WS-MOTIVO                              
024200         GO TO P30-VALIDA-PEDIDO-EXIT.                                    
024300 P30-VALIDA-PEDIDO-EXIT.                                                  
024400     EXIT.                                                                
024500                                                                          
024600 P31-BUSCA-MOEDA.                                                         
024700     IF WS-MOE-CODIGO (WS-IX-MOEDA) = WS-MONEDA-NORM                      
024800         MOVE "S" TO WS-ACHOU-MOEDA.                                      
024900                                                                          
025000 P40-ABRE-LANCAMENTO-PENDENTE.                                            
025100     ADD 1 TO WS-TXN-SEQ.                                                 
025200     ADD 1 TO WS-REF-SERIAL.                                              
025300     MOVE WS-ANO-SIS TO WS-TXN-ID-NOVO-ANO.                               
025400     MOVE WS-TXN-SEQ TO WS-TXN-ID-NOVO-SEQ.                               
025500     MOVE WS-TXN-ID-NOVO-X TO TXN-ID.                                     
025600     MOVE WS-TXN-ID-NOVO-X TO WS-TXN-ID-RESULTADO.                        
025700     MOVE PED-CTA-ORIGEM TO TXN-CTA-ORIGEM.                               
025800     MOVE PED-CTA-DESTINO TO TXN-CTA-DESTINO.                             
025900     MOVE "TRANSFERENCIA" TO TXN-TIPO.                                    
026000     MOVE PED-VALOR TO TXN-VALOR.                                         
026100     MOVE WS-MONEDA-NORM TO TXN-MOEDA.                                    
026200     MOVE WS-DATA-SISTEMA TO TXN-DATA.                                    
026300     MOVE "PENDIENTE" TO TXN-SITUACAO.                                    
026400     MOVE PED-DESCRICAO TO TXN-DESCRICAO.                                 
026500     MOVE WS-REF-SERIAL TO WS-REF-SERIAL-ED.                              
026600     STRING "REF-" TXN-ID "-" WS-REF-SERIAL-ED                            
026700         DELIMITED BY SIZE INTO TXN-REFERENCIA.                           
026800     WRITE REG-TRN-DIARIO                                                 
026900         INVALID KEY                                                      
027000             MOVE "REJECTED" TO WS-STATUS-PEDIDO                          
027100             MOVE "ERROR DE GRABACION DE MOVIMIENTO"                      
027200                 TO WS-MOTIVO.                                            
027300 P40-ABRE-LANCAMENTO-PENDENTE-EXIT.                                       
027400     EXIT.                                                                
027500                                                                          
027600 P50-EXECUTA-TRANSFERENCIA.                                               
027700     IF WS-STATUS-PEDIDO = "REJECTED"                                     
027800         GO TO P50-EXECUTA-TRANSFERENCIA-EXIT.                            
027900     MOVE PED-CTA-ORIGEM TO CTA-ID.                                       
028000     READ CTAMAE                                                          
028100         INVALID KEY                                                      
028200             MOVE "REJECTED" TO WS-STATUS-PEDIDO                          
028300             MOVE "CUENTA ORIGEN NO ENCONTRADA" TO WS-MOTIVO              
028400             GO TO P50-EXECUTA-TRANSFERENCIA-EXIT.                        
028500     IF CTA-SITUACION NOT = "A"                                           
028600         MOVE "REJECTED" TO WS-STATUS-PEDIDO                              
028700         MOVE "CUENTA ORIGEN INACTIVA" TO WS-MOTIVO                       
028800         GO TO P50-EXECUTA-TRANSFERENCIA-EXIT.                            
028900     IF CTA-SALDO < PED-VALOR                                             
029000         MOVE "REJECTED" TO WS-STATUS-PEDIDO                              
029100         MOVE "SALDO INSUFICIENTE" TO WS-MOTIVO                           
029200         GO TO P50-EXECUTA-TRANSFERENCIA-EXIT.                            
029300     MOVE CTA-ID          TO WS-ORI-ID.                                   
029400     MOVE CTA-MONEDA      TO WS-ORI-MOEDA.                                
029500     MOVE PED-CTA-DESTINO TO CTA-ID.                                      
029600     READ CTAMAE                                                          
029700         INVALID KEY                                                      
029800             MOVE "REJECTED" TO WS-STATUS-PEDIDO                          
029900             MOVE "CUENTA DESTINO NO ENCONTRADA" TO WS-MOTIVO             
030000             GO TO P50-EXECUTA-TRANSFERENCIA-EXIT.                        
030100     IF CTA-SITUACION NOT = "A"                                           
030200         MOVE "REJECTED" TO WS-STATUS-PEDIDO                              
030300         MOVE "CUENTA DESTINO INACTIVA" TO WS-MOTIVO                      
030400         GO TO P50-EXECUTA-TRANSFERENCIA-EXIT.                            
030500     IF CTA-MONEDA NOT = WS-ORI-MOEDA                                     
030600         MOVE "REJECTED" TO WS-STATUS-PEDIDO                              
030700         MOVE "MONEDAS DE ORIGEN Y DESTINO DIFIEREN"                      
030800             TO WS-MOTIVO                                                 
030900         GO TO P50-EXECUTA-TRANSFERENCIA-EXIT.                            
031000     MOVE WS-ORI-ID TO CTA-ID.                                            
031100     READ CTAMAE                                                          
031200         INVALID KEY                                                      
031300             MOVE "REJECTED" TO WS-STATUS-PEDIDO                          
031400             MOVE "CUENTA ORIGEN NO ENCONTRADA" TO WS-MOTIVO              
031500             GO TO P50-EXECUTA-TRANSFERENCIA-EXIT.                        
031600     PERFORM P51-DEBITA-ORIGEM THRU P51-DEBITA-ORIGEM-EXIT.               
031700     IF WS-STATUS-PEDIDO = "REJECTED"                                     
031800         GO TO P50-EXECUTA-TRANSFERENCIA-EXIT.                            
031900     MOVE PED-CTA-DESTINO TO CTA-ID.                                      
032000     READ CTAMAE                                                          
032100         INVALID KEY                                                      
032200             MOVE "REJECTED" TO WS-STATUS-PEDIDO                          
032300             MOVE "ERROR DE GRABACION DE CUENTA DESTINO"                  
032400                 TO WS-MOTIVO                                             
032500             PERFORM P53-REVERTE-DEBITO                                   
032600                 THRU P53-REVERTE-DEBITO-EXIT                             
032700             GO TO P50-EXECUTA-TRANSFERENCIA-EXIT.                        
032800     PERFORM P52-CREDITA-DESTINO THRU P52-CREDITA-DESTINO-EXIT.           
032900 P50-EXECUTA-TRANSFERENCIA-EXIT.                                          
033000     EXIT.                                                                
033100                                                                          
033200 P51-DEBITA-ORIGEM.                                                       
033300     SUBTRACT PED-VALOR FROM CTA-SALDO.                                   
033400     REWRITE REG-CTA-MAE                                                  
033500         INVALID KEY                                                      
033600             MOVE "REJECTED" TO WS-STATUS-PEDIDO                          
033700             MOVE "ERROR DE GRABACION DE CUENTA ORIGEN"                   
033800                 TO WS-MOTIVO.                                            
033900 P51-DEBITA-ORIGEM-EXIT.                                                  
034000     EXIT.                                                                
034100                                                                          
034200 P52-CREDITA-DESTINO.                                                     
034300     ADD PED-VALOR TO CTA-SALDO.                                          
034400     REWRITE REG-CTA-MAE                                                  
034500         INVALID KEY                                                      
034600             MOVE "REJECTED" TO WS-STATUS-PEDIDO                          
034700             MOVE "ERROR DE GRABACION DE CUENTA DESTINO"                  
034800                 TO WS-MOTIVO                                             
034900             PERFORM P53-REVERTE-DEBITO                                   
035000                 THRU P53-REVERTE-DEBITO-EXIT.                            
035100 P52-CREDITA-DESTINO-EXIT.                                                
035200     EXIT.                                                                
035300                                                                          
035400 P53-REVERTE-DEBITO.                                                      
035500     MOVE WS-ORI-ID TO CTA-ID.                                            
035600     READ CTAMAE                                                          
035700         INVALID KEY                                                      
035800             DISPLAY "BANCO42 - NO SE PUDO REVERTIR DEBITO "              
035900                     WS-ORI-ID                                            
036000             GO TO P53-REVERTE-DEBITO-EXIT.                               
036100     ADD PED-VALOR TO CTA-SALDO.                                          
036200     REWRITE REG-CTA-MAE                                                  
036300         INVALID KEY                                                      
036400             DISPLAY "BANCO42 - NO SE PUDO REVERTIR DEBITO "              
036500                     WS-ORI-ID.                                           
036600 P53-REVERTE-DEBITO-EXIT.                                                 
036700     EXIT.                                                                
036800                                                                          
036900 P60-CONFIRMA-LANCAMENTO.                                                 
037000     MOVE WS-TXN-ID-RESULTADO TO TXN-ID.                                  
037100     READ TRNDIA                                                          
037200         INVALID KEY                                                      
037300             GO TO P60-CONFIRMA-LANCAMENTO-EXIT.                          
037400     MOVE "COMPLETADA" TO TXN-SITUACAO.                                   
037500     REWRITE REG-TRN-DIARIO                                               
037600         INVALID KEY                                                      
037700             DISPLAY "BANCO42 - ERROR CONFIRMANDO MOVIMIENTO "            
037800                     TXN-ID.                                              
037900     MOVE "ACCEPTED" TO WS-STATUS-PEDIDO.                                 
038000 P60-CONFIRMA-LANCAMENTO-EXIT.                                            
038100     EXIT.                                                                
038200                                                                          
038300 P61-REJEITA-LANCAMENTO.                                                  
038400     MOVE WS-TXN-ID-RESULTADO TO TXN-ID.                                  
038500     READ TRNDIA                                                          
038600         INVALID KEY                                                      
038700             GO TO P61-REJEITA-LANCAMENTO-EXIT.                           
038800     MOVE "RECHAZADA" TO TXN-SITUACAO.                                    
038900     REWRITE REG-TRN-DIARIO                                               
039000         INVALID KEY                                                      
039100             DISPLAY "BANCO42 - ERROR RECHAZANDO MOVIMIENTO "             
039200                     TXN-ID.                                              
039300 P61-REJEITA-LANCAMENTO-EXIT.                                             
039400     EXIT.                                                                
039500                                                                          
039600 P70-GRAVA-RESULTADO.                                                     
039700     MOVE SPACES TO LINHA-RESULTADO.                                      
039800     MOVE WS-TXN-ID-RESULTADO TO LRES-TXN-ID.                             
039900     MOVE PED-CTA-ORIGEM TO LRES-CTA-ORIGEM.                              
040000     MOVE PED-CTA-DESTINO TO LRES-CTA-DESTINO.                            
040100     MOVE PED-VALOR TO LRES-VALOR.                                        
040200     MOVE WS-STATUS-PEDIDO TO LRES-STATUS.                                
040300     MOVE WS-MOTIVO TO LRES-MOTIVO.                                       
040400     WRITE REG-TRF-RESULTADO FROM LINHA-RESULTADO.                        
040500     IF WS-STATUS-PEDIDO = "ACCEPTED"                                     
040600         ADD 1 TO WS-TOTAL-ACEITOS                                        
040700     ELSE                                                                 
040800         ADD 1 TO WS-TOTAL-REJEITADOS.                                    
040900 P70-GRAVA-RESULTADO-EXIT.                                                
041000     EXIT.                                                                
041100                                                                          
041200 P90-TOTAIS-FINAIS.                                                       
041300     MOVE SPACES TO LINHA-TOTAIS.                                         
041400     MOVE "TOTAL DE TRANSFERENCIAS ACEPTADAS" TO LTOT-DESCRICAO.          
041500     MOVE WS-TOTAL-ACEITOS TO LTOT-VALOR.                                 
041600     WRITE REG-TRF-RESULTADO FROM LINHA-TOTAIS.                           
041700     MOVE SPACES TO LINHA-TOTAIS.                                         
041800     MOVE "TOTAL DE TRANSFERENCIAS RECHAZADAS"                            
041900         TO LTOT-DESCRICAO.                                               
042000     MOVE WS-TOTAL-REJEITADOS TO LTOT-VALOR.                              
042100     WRITE REG-TRF-RESULTADO FROM LINHA-TOTAIS.                           
042200     CLOSE TRFREQ CTAMAE TRNDIA TRFRES.                                   
042300     STOP RUN.                                                            
