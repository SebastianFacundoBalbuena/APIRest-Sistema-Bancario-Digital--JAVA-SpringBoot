000100*****************************************************************         
000200*                                                               *         
000300*   C O P Y   B C O T I P                                       *         
000400*   TABLA FIJA DE TIPOS DE CUENTA                                *        
000500*                                                               *         
000600*****************************************************************         
000700* HISTORICO DE ALTERACIONES                                               
000800*-----------------------------------------------------------              
000900* 1998-09-03  R.MACHADO   PEDIDO INICIAL - TABLA DE TIPOS DE              
001000*                         CUENTA                                          
001100* 2004-05-19  M.QUIROGA   AGREGADA COMISION MENSUAL POR TIPO              
001200*                         (PED.0298)                                      
001300*-----------------------------------------------------------              
001400*                                                                         
001500*   TABLA CARGADA POR VALUE, RECORRIDA POR PERFORM VARYING                
001600*   COMPARANDO CONTRA WS-TIPO-NOME.  TASAS EXPRESADAS EN                  
001700*   PORCENTAJE CON DOS DECIMALES (EJ. 0050 = 0,50%).                      
001800*                                                                         
001900*****************************************************************         
002000 01  WS-TAB-TIPO-DADOS.                                                   
002100     05  FILLER  PIC X(18) VALUE "AHORRO    00500000".                    
002200     05  FILLER  PIC X(18) VALUE "CORRIENTE 00001000".                    
002300     05  FILLER  PIC X(18) VALUE "SUELDO    00000000".                    
002400     05  FILLER  PIC X(18) VALUE "JUVENIL   01000000".                    
002500     05  FILLER  PIC X(18) VALUE "PLAZO-FIJO25000000".                    
002600 01  WS-TAB-TIPO-CTA REDEFINES WS-TAB-TIPO-DADOS.                         
002700     05  WS-TIPO-ENTRY  OCCURS 5 TIMES INDEXED BY WS-IX-TIPO.             
002800         10  WS-TIPO-NOME            PIC X(10).                           
002900         10  WS-TIPO-JUROS-ANUAL     PIC 9(02)V9(02).                     
003000         10  WS-TIPO-COMISSAO-MES    PIC 9(02)V9(02).                     
