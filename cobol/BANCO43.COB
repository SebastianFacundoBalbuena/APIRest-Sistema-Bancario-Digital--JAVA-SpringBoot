000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    BANCO43.                                                  
000300 AUTHOR.        M.QUIROGA.                                                
000400 INSTALLATION.  BANCO ELDORADO S.A. - CENTRO DE PROCESAMIENTO.            
000500 DATE-WRITTEN.  2001-08-09.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO DE            
000800*               SISTEMAS. PROHIBIDA SU DIVULGACION.                       
000900*                                                                         
001000*****************************************************************         
001100*                                                               *         
001200*   B A N C O 4 3   -   EXTRACTO / CONSULTA DE SALDO            *         
001300*   PROCESO BATCH QUE LEE EL ARCHIVO DE PEDIDOS DE CONSULTA     *         
001400*   (SLDREQ) Y EMITE, POR CUENTA, UN EXTRACTO CON CABECERA,     *         
001500*   MOVIMIENTOS DEL PERIODO Y TOTALES.                          *         
001600*                                                               *         
001700*****************************************************************         
001800* HISTORICO DE ALTERACIONES                                               
001900*-----------------------------------------------------------              
002000* 2001-08-09  M.QUIROGA   PEDIDO INICIAL - CABECERA Y SALDO               
002100*                         ACTUAL SOLAMENTE                                
002200* 2001-09-17  M.QUIROGA   AGREGADO DETALLE DE MOVIMIENTOS DEL             
002300*                         PERIODO CON RECONSTRUCCION DE SALDO             
002400*                         POSTERIOR A CADA MOVIMIENTO (PED.0231)          
002500* 2002-01-22  M.QUIROGA   CALCULO DE FECHAS POR NUMERO JULIANO            
002600*                         PARA EL PERIODO POR DEFECTO (30 DIAS)           
002700* 2004-11-05  M.QUIROGA   TOPE DE 100 MOVIMIENTOS Y BANDERA DE            
002800*                         'EXISTEN MAS MOVIMIENTOS' (PED.0298)            
002900* 2006-05-11  L.FERREYRA  RESTRICCIONES DE CUENTA INACTIVA Y              
003000*                         SALDO BAJO EN EL ENCABEZADO                     
003100* 2011-04-19  L.FERREYRA  REPAROS DE FILLER EN LINHA-CABEC1,              
003200*                         LINHA-DETALHE, LINHA-TOTAIS-MOV Y               
003300*                         LINHA-TOTAIS-FINAIS - RENGLON DEBE              
003400*                         MEDIR 132 POSICIONES (PED.0452)                 
003500*-----------------------------------------------------------              
003600*                                                                         
003700 ENVIRONMENT DIVISION.                                                    
003800 CONFIGURATION SECTION.                                                   
003900 SPECIAL-NAMES.                                                           
004000     C01 IS TOP-OF-FORM                                                   
004100     CLASS CLASE-NUMERICA   IS "0" THRU "9"                               
004200     UPSI-0 ON STATUS IS SW-MODO-REPROCESO.                               
004300 INPUT-OUTPUT SECTION.                                                    
004400 FILE-CONTROL.                                                            
004500     SELECT SLDREQ    ASSIGN TO SLDREQ                                    
004600            ORGANIZATION IS LINE SEQUENTIAL.                              
004700                                                                          
004800     SELECT CTAMAE    ASSIGN TO DISK                                      
004900            ORGANIZATION IS INDEXED                                       
005000            ACCESS MODE  IS DYNAMIC                                       
005100            RECORD KEY   IS CTA-ID                                        
005200            FILE STATUS  IS FS-CTAMAE.                                    
005300                                                                          
005400     SELECT CLIMAE    ASSIGN TO DISK                                      
005500            ORGANIZATION IS INDEXED                                       
005600            ACCESS MODE  IS DYNAMIC                                       
005700            RECORD KEY   IS CLI-ID                                        
005800            FILE STATUS  IS FS-CLIMAE.                                    
005900                                                                          
006000     SELECT TRNDIA    ASSIGN TO DISK                                      
006100            ORGANIZATION IS INDEXED                                       
006200            ACCESS MODE  IS DYNAMIC                                       
006300            RECORD KEY   IS TXN-ID                                        
006400            ALTERNATE RECORD KEY IS TXN-CTA-ORIGEM                        
006500                 WITH DUPLICATES                                          
006600            ALTERNATE RECORD KEY IS TXN-CTA-DESTINO                       
006700                 WITH DUPLICATES                                          
006800            FILE STATUS  IS FS-TRNDIA.                                    
006900                                                                          
007000     SELECT SLDLST    ASSIGN TO SLDLST                                    
007100            ORGANIZATION IS LINE SEQUENTIAL.                              
007200                                                                          
007300 DATA DIVISION.                                                           
007400 FILE SECTION.                                                            
007500 FD  SLDREQ            LABEL RECORD IS OMITTED.                           
007600 01  REG-SLD-PEDIDO.                                                      
007700     03  PED-CTA-ID              PIC X(25).                               
007800     03  PED-DATA-DESDE          PIC 9(08).                               
007900     03  PED-DATA-ATE            PIC 9(08).                               
008000     03  PED-INCLUIR-MOVS        PIC X(01).                               
008100         88  INCLUIR-MOVS-SIM          VALUE "S".                         
008200         88  INCLUIR-MOVS-NAO          VALUE "N".                         
008300     03  PED-LIMITE              PIC 9(03).                               
008400     03  FILLER                  PIC X(17).                               
008500                                                                          
008600 FD  CTAMAE            LABEL RECORD IS STANDARD                           
008700                        VALUE OF FILE-ID IS "CTAMAE.DAT".                 
008800     COPY BCOCTA.                                                         
008900                                                                          
009000 FD  CLIMAE            LABEL RECORD IS STANDARD                           
009100                        VALUE OF FILE-ID IS "CLIMAE.DAT".                 
009200     COPY BCOCLI.                                                         
009300                                                                          
009400 FD  TRNDIA            LABEL RECORD IS STANDARD                           
009500                        VALUE OF FILE-ID IS "TRNDIA.DAT".                 
009600     COPY BCOTRN.                                                         
009700                                                                          
009800 FD  SLDLST            LABEL RECORD IS OMITTED.                           
009900 01  REG-SLD-LISTADO             PIC X(132).                              
010000                                                                          
010100 WORKING-STORAGE SECTION.                                                 
010200 77  FS-CTAMAE                   PIC XX.                                  
010300 77  FS-CLIMAE                   PIC XX.                                  
010400 77  FS-TRNDIA                   PIC XX.                                  
010500 77  WS-STATUS-PEDIDO            PIC X(10) VALUE SPACES.                  
010600 77  WS-MOTIVO                   PIC X(40) VALUE SPACES.                  
010700 77  WS-TOTAL-CONSULTAS-OK       PIC 9(05) COMP VALUE ZEROS.              
010800 77  WS-TOTAL-CONSULTAS-REJ      PIC 9(05) COMP VALUE ZEROS.              
010900 77  WS-LIMITE-EFETIVO           PIC 9(03) COMP VALUE ZEROS.              
011000 77  WS-QTD-MOVIMENTOS           PIC 9(03) COMP VALUE ZEROS.              
011100 77  WS-QTD-MOVIMENTOS-TOTAL     PIC 9(05) COMP VALUE ZEROS.              
011200 77  WS-IX-MOV                   PIC 9(03) COMP VALUE ZEROS.              
011300 77  WS-IX-MOV2                  PIC 9(03) COMP VALUE ZEROS.              
011400 77  WS-TOTAL-CREDITOS           PIC S9(13)V9(02) COMP-3                  
011500                                 VALUE ZEROS.                             
011600 77  WS-TOTAL-DEBITOS            PIC S9(13)V9(02) COMP-3                  
011700                                 VALUE ZEROS.                             
011800 77  WS-SALDO-CORRENTE           PIC S9(13)V9(02) COMP-3                  
011900                                 VALUE ZEROS.                             
012000 77  WS-FLAG-FIM-SCAN            PIC X     VALUE "N".                     
012100     88  WS-FIM-SCAN                   VALUE "S".                         
012200     88  WS-CONTINUA-SCAN              VALUE "N".                         
012300 77  WS-FLAG-MAIS-MOVS           PIC X     VALUE "N".                     
012400     88  WS-MAIS-MOVS-SIM              VALUE "S".                         
012500     88  WS-MAIS-MOVS-NAO               VALUE "N".                        
012600                                                                          
012700 01  WS-DATA-SISTEMA.                                                     
012800     03  WS-ANO-SIS              PIC 9(04).                               
012900     03  WS-MES-SIS              PIC 9(02).                               
013000     03  WS-DIA-SIS              PIC 9(02).                               
013100 01  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA.                         
013200     03  WS-SECULO-SIS           PIC 9(02).                               
013300     03  WS-ANO2-SIS             PIC 9(02).                               
013400     03  FILLER                  PIC X(04).                               
013500                                                                          
013600 01  WS-DATA-CALC.                                                        
013700     03  WS-DATA-CALC-ANO        PIC 9(04).                               
013800     03  WS-DATA-CALC-MES        PIC 9(02).                               
013900     03  WS-DATA-CALC-DIA        PIC 9(02).                               
014000 01  WS-DATA-CALC-X REDEFINES WS-DATA-CALC                                
014100                                 PIC 9(08).                               
014200                                                                          
014300 77  WS-JDN-CALC                 PIC 9(08) COMP VALUE ZEROS.              
014400 77  WS-JDN-DESDE                PIC 9(08) COMP VALUE ZEROS.              
014500 77  WS-JDN-ATE                  PIC 9(08) COMP VALUE ZEROS.              
014600 77  WS-JUL-A                    PIC 9(08) COMP VALUE ZEROS.              
014700 77  WS-JUL-B                    PIC 9(08) COMP VALUE ZEROS.              
014800 77  WS-JUL-C                    PIC 9(08) COMP VALUE ZEROS.              
014900 77  WS-JUL-D                    PIC 9(08) COMP VALUE ZEROS.              
015000 77  WS-JUL-E                    PIC 9(08) COMP VALUE ZEROS.              
015100 77  WS-JUL-M                    PIC 9(08) COMP VALUE ZEROS.              
015200 77  WS-JUL-Y                    PIC 9(08) COMP VALUE ZEROS.              
015300                                                                          
015400 77  WS-EFT-DESDE                PIC 9(08) VALUE ZEROS.                   
015500 77  WS-EFT-ATE                  PIC 9(08) VALUE ZEROS.                   
015600 77  WS-PADRAO-DESDE             PIC 9(08) VALUE ZEROS.                   
015700 77  WS-PADRAO-ATE                PIC 9(08) VALUE ZEROS.                  
015800                                                                          
015900 01  WS-CTA-ID-LEGIVEL           PIC X(30) VALUE SPACES.                  
016000 01  WS-CTA-DISPONIVEL           PIC S9(13)V9(02) COMP-3                  
016100                                 VALUE ZEROS.                             
016200                                                                          
016300 01  WS-MOV-TAB.                                                          
016400     03  WS-MOV-ENTRY OCCURS 100 TIMES.                                   
016500         05  WS-MOV-DATA         PIC 9(08).                               
016600         05  WS-MOV-DATA-R REDEFINES WS-MOV-DATA.                         
016700             10  WS-MOV-DATA-ANO PIC 9(04).                               
016800             10  WS-MOV-DATA-MES PIC 9(02).                               
016900             10  WS-MOV-DATA-DIA PIC 9(02).                               
017000         05  WS-MOV-TIPO         PIC X(14).                               
017100         05  WS-MOV-VALOR        PIC S9(13)V9(02) COMP-3.                 
017200         05  WS-MOV-SITUACAO     PIC X(10).                               
017300         05  WS-MOV-DESCRICAO    PIC X(40).                               
017400         05  WS-MOV-SALDO-DEPOIS PIC S9(13)V9(02) COMP-3.                 
017500                                                                          
017600 01  WS-CAND-MOVIMENTO.                                                   
017700     03  WS-CAND-DATA            PIC 9(08).                               
017800     03  WS-CAND-TIPO            PIC X(14).                               
017900     03  WS-CAND-VALOR           PIC S9(13)V9(02) COMP-3.                 
018000     03  WS-CAND-SITUACAO        PIC X(10).                               
018100     03  WS-CAND-DESCRICAO       PIC X(40).                               
018200                                                                          
018300 01  LINHA-CABEC1.                                                        
018400     02  FILLER                  PIC X(08) VALUE "CUENTA: ".              
018500     02  LCAB-CTA-ID             PIC X(30).                               
018600     02  FILLER                  PIC X(10) VALUE "CLIENTE:  ".            
018700     02  LCAB-CLI-ID             PIC X(12).                               
018800     02  FILLER                  PIC X(07) VALUE "TIPO:  ".               
018900     02  LCAB-TIPO               PIC X(10).                               
019000     02  FILLER                  PIC X(09) VALUE "MONEDA:  ".             
019100     02  LCAB-MONEDA             PIC X(03).                               
019200     02  FILLER                  PIC X(43) VALUE SPACES.                  
019300                                                                          
019400 01  LINHA-CABEC2.                                                        
019500     02  FILLER                  PIC X(15) VALUE "SALDO ACTUAL: ".        
019600     02  LCAB-SALDO              PIC Z,ZZZ,ZZ9.99-.                       
019700     02  FILLER                  PIC X(03) VALUE SPACES.                  
019800     02  FILLER                  PIC X(19) VALUE "SALDO DISPONIBLE        
019900     02  LCAB-DISPONIVEL         PIC Z,ZZZ,ZZ9.99-.                       
020000     02  FILLER                  PIC X(03) VALUE SPACES.                  
020100     02  FILLER                  PIC X(11) VALUE "ESTADO:   ".            
020200     02  LCAB-ESTADO             PIC X(08).                               
020300     02  FILLER                  PIC X(47) VALUE SPACES.                  
020400                                                                          
020500 01  LINHA-RESTRICAO.                                                     
020600     02  LRES-MENSAGEM           PIC X(60).                               
020700     02  FILLER                  PIC X(72) VALUE SPACES.                  
020800                                                                          
020900 01  LINHA-DETALHE.                                                       
021000     02  LDET-DATA               PIC X(10).                               
021100     02  FILLER                  PIC X(01) VALUE SPACES.                  
021200     02  LDET-TIPO               PIC X(14).                               
021300     02  FILLER                  PIC X(01) VALUE SPACES.                  
021400     02  LDET-VALOR              PIC Z,ZZZ,ZZ9.99-.                       
021500     02  FILLER                  PIC X(01) VALUE SPACES.                  
021600     02  LDET-SITUACAO           PIC X(10).                               
021700     02  FILLER                  PIC X(01) VALUE SPACES.                  
021800     02  LDET-DESCRICAO          PIC X(40).                               
021900     02  FILLER                  PIC X(01) VALUE SPACES.                  
022000     02  LDET-SALDO-DEPOIS       PIC Z,ZZZ,ZZ9.99-.                       
022100     02  FILLER                  PIC X(27) VALUE SPACES.                  
022200                                                                          
022300 01  LINHA-TOTAIS-MOV.                                                    
022400     02  FILLER                  PIC X(16) VALUE "TOTAL CREDITOS:         
022500     02  LTOTM-CREDITOS          PIC Z,ZZZ,ZZ9.99-.                       
022600     02  FILLER                  PIC X(03) VALUE SPACES.                  
022700     02  FILLER                  PIC X(15) VALUE "TOTAL DEBITOS: "        
022800     02  LTOTM-DEBITOS           PIC Z,ZZZ,ZZ9.99-.                       
022900     02  FILLER                  PIC X(03) VALUE SPACES.                  
023000     02  FILLER                  PIC X(13) VALUE "MOVIMIENTOS: ".         
023100     02  LTOTM-QTD               PIC ZZ9.                                 
023200     02  FILLER                  PIC X(01) VALUE SPACES.                  
023300     02  LTOTM-MAIS              PIC X(26) VALUE SPACES.                  
023400     02  FILLER                  PIC X(26) VALUE SPACES.                  
023500                                                                          
023600 01  LINHA-TOTAIS-FINAIS.                                                 
023700     02  LTOTF-DESCRICAO         PIC X(35).                               
023800     02  LTOTF-VALOR             PIC ZZZ,ZZ9.                             
023900     02  FILLER                  PIC X(90) VALUE SPACES.                  
024000                                                                          
024100***********************************                                       
024200                                                                          
024300 PROCEDURE DIVISION.                                                      
024400                                                                          
024500 P10-ABRE-ARQUIVOS.                                                       
024600     OPEN INPUT SLDREQ.                                                   
024700     OPEN INPUT CTAMAE.                                                   
024800     OPEN INPUT CLIMAE.                                                   
024900     OPEN INPUT TRNDIA.                                                   
025000     OPEN OUTPUT SLDLST.                                                  
025100     MOVE ZEROS TO WS-TOTAL-CONSULTAS-OK WS-TOTAL-CONSULTAS-REJ.          
025200     ACCEPT WS-DATA-SISTEMA FROM DATE YYYYMMDD.                           
025300     IF SW-MODO-REPROCESO                                                 
025400         DISPLAY "BANCO43 - EJECUTANDO EN MODO REPROCESO".                
025500     MOVE WS-DATA-SISTEMA TO WS-DATA-CALC.                                
025600     PERFORM P44-DATA-PARA-JULIANO                                        
025700         THRU P44-DATA-PARA-JULIANO-EXIT.                                 
025800     MOVE WS-DATA-CALC-X TO WS-PADRAO-ATE.                                
025900     COMPUTE WS-JDN-CALC = WS-JDN-CALC - 30.                              
026000     PERFORM P45-JULIANO-PARA-DATA                                        
026100         THRU P45-JULIANO-PARA-DATA-EXIT.                                 
026200     MOVE WS-DATA-CALC-X TO WS-PADRAO-DESDE.                              
026300 P10-ABRE-ARQUIVOS-EXIT.                                                  
026400     EXIT.                                                                
026500                                                                          
026600 P20-LER-PEDIDO.                                                          
026700     READ SLDREQ                                                          
026800         AT END                                                           
026900             GO TO P90-TOTAIS-FINAIS.                                     
027000     MOVE SPACES TO WS-MOTIVO.                                            
027100     MOVE SPACES TO WS-STATUS-PEDIDO.                                     
027200     MOVE ZEROS TO WS-QTD-MOVIMENTOS WS-QTD-MOVIMENTOS-TOTAL.             
027300     MOVE ZEROS TO WS-TOTAL-CREDITOS WS-TOTAL-DEBITOS.                    
027400     PERFORM P30-VALIDA-PEDIDO THRU P30-VALIDA-PEDIDO-EXIT.               
027500     IF WS-STATUS-PEDIDO = "REJECTED"                                     
027600         PERFORM P80-IMPRIME-ERRO THRU P80-IMPRIME-ERRO-EXIT              
027700         ADD 1 TO WS-TOTAL-CONSULTAS-REJ                                  
027800         GO TO P20-LER-PEDIDO.                                            
027900     PERFORM P40-IMPRIME-CABECALHO                                        
028000         THRU P40-IMPRIME-CABECALHO-EXIT.                                 
028100     PERFORM P70-IMPRIME-RESTRICOES                                       
028200         THRU P70-IMPRIME-RESTRICOES-EXIT.                                
028300     IF INCLUIR-MOVS-SIM                                                  
028400         PERFORM P50-SELECIONA-MOVIMENTOS                                 
028500             THRU P50-SELECIONA-MOVIMENTOS-EXIT                           
028600         PERFORM P55-RECONSTROI-SALDO                                     
028700             THRU P55-RECONSTROI-SALDO-EXIT                               
028800         PERFORM P60-IMPRIME-DETALHE                                      
028900             THRU P60-IMPRIME-DETALHE-EXIT                                
029000         PERFORM P65-IMPRIME-TOTAIS                                       
029100             THRU P65-IMPRIME-TOTAIS-EXIT.                                
029200     ADD 1 TO WS-TOTAL-CONSULTAS-OK.                                      
029300     GO TO P20-LER-PEDIDO.                                                
029400 P20-LER-PEDIDO-EXIT.                                                     
029500     EXIT.                                                                
029600                                                                          
029700 P30-VALIDA-PEDIDO.                                                       
029800     IF PED-CTA-ID = SPACES                                               
029900         MOVE "REJECTED" TO WS-STATUS-PEDIDO                              
030000         MOVE "CUENTA OBLIGATORIA" TO WS-MOTIVO                           
030100         GO TO P30-VALIDA-PEDIDO-EXIT.                                    
030200     IF PED-DATA-DESDE = ZEROS                                            
030300         MOVE WS-PADRAO-DESDE TO WS-EFT-DESDE                             
030400     ELSE                                                                 
030500         MOVE PED-DATA-DESDE TO WS-EFT-DESDE.                             
030600     IF PED-DATA-ATE = ZEROS                                              
030700         MOVE WS-PADRAO-ATE TO WS-EFT-ATE                                 
030800     ELSE                                                                 
030900         MOVE PED-DATA-ATE TO WS-EFT-ATE.                                 
031000     IF WS-EFT-DESDE > WS-EFT-ATE                                         
031100         MOVE "REJECTED" TO WS-STATUS-PEDIDO                              
031200         MOVE "RANGO DE FECHAS INVALIDO" TO WS-MOTIVO                     
031300         GO TO P30-VALIDA-PEDIDO-EXIT.                                    
031400     MOVE WS-EFT-DESDE TO WS-DATA-CALC-X.                                 
031500     PERFORM P44-DATA-PARA-JULIANO                                        
031600         THRU P44-DATA-PARA-JULIANO-EXIT.                                 
031700     MOVE WS-JDN-CALC TO WS-JDN-DESDE.                                    
031800     MOVE WS-EFT-ATE TO WS-DATA-CALC-X.                                   
031900     PERFORM P44-DATA-PARA-JULIANO                                        
032000         THRU P44-DATA-PARA-JULIANO-EXIT.                                 
032100     MOVE WS-JDN-CALC TO WS-JDN-ATE.                                      
032200     IF WS-JDN-ATE - WS-JDN-DESDE > 365                                   
032300         MOVE "REJECTED" TO WS-STATUS-PEDIDO                              
032400         MOVE "RANGO DE FECHAS SUPERIOR A UN ANIO" TO WS-MOTIVO           
032500         GO TO P30-VALIDA-PEDIDO-EXIT.                                    
032600     IF INCLUIR-MOVS-SIM                                                  
032700         IF PED-LIMITE = ZEROS OR PED-LIMITE > 100                        
032800             MOVE "REJECTED" TO WS-STATUS-PEDIDO                          
032900             MOVE "LIMITE DE MOVIMIENTOS INVALIDO" TO WS-MOTIVO           
033000             GO TO P30-VALIDA-PEDIDO-EXIT                                 
033100         ELSE                                                             
033200             MOVE PED-LIMITE TO WS-LIMITE-EFETIVO.                        
033300     MOVE PED-CTA-ID TO CTA-ID.                                           
033400     READ CTAMAE                                                          
033500         INVALID KEY                                                      
033600             MOVE "REJECTED" TO WS-STATUS-PEDIDO                          
033700             MOVE "CUENTA NO ENCONTRADA" TO WS-MOTIVO                     
033800             GO TO P30-VALIDA-PEDIDO-EXIT.                                
033900     MOVE CTA-CLIENTE-ID TO CLI-ID.                                       
034000     READ CLIMAE                                                          
034100         INVALID KEY                                                      
034200             MOVE "REJECTED" TO WS-STATUS-PEDIDO                          
034300             MOVE "CLIENTE NO ENCONTRADO" TO WS-MOTIVO                    
034400             GO TO P30-VALIDA-PEDIDO-EXIT.                                
034500 P30-VALIDA-PEDIDO-EXIT.                                                  
034600     EXIT.                                                                
034700                                                                          
034800*---------------------------------------------------------------          
034900*   CONVERSION DE FECHA A NUMERO JULIANO Y VICEVERSA. SE USA              
035000*   PARA CALCULAR EL PERIODO POR DEFECTO (30 DIAS) Y PARA                 
035100*   VALIDAR QUE EL RANGO PEDIDO NO SUPERE UN ANIO, SIN RECURRIR           
035200*   A FUNCIONES INTRINSECAS.                                              
035300*---------------------------------------------------------------          
035400 P44-DATA-PARA-JULIANO.                                                   
035500     COMPUTE WS-JUL-A = (14 - WS-DATA-CALC-MES) / 12.                     
035600     COMPUTE WS-JUL-Y = WS-DATA-CALC-ANO + 4800 - WS-JUL-A.               
035700     COMPUTE WS-JUL-M =                                                   
035800         WS-DATA-CALC-MES + (12 * WS-JUL-A) - 3.                          
035900     COMPUTE WS-JDN-CALC =                                                
036000         WS-DATA-CALC-DIA                                                 
036100         + (((153 * WS-JUL-M) + 2) / 5)                                   
036200         + (365 * WS-JUL-Y)                                               
036300         + (WS-JUL-Y / 4)                                                 
036400         - (WS-JUL-Y / 100)                                               
036500         + (WS-JUL-Y / 400)                                               
036600         - 32045.                                                         
036700 P44-DATA-PARA-JULIANO-EXIT.                                              
036800     EXIT.                                                                
036900                                                                          
037000 P45-JULIANO-PARA-DATA.                                                   
037100     COMPUTE WS-JUL-A = WS-JDN-CALC + 32044.                              
037200     COMPUTE WS-JUL-B = ((4 * WS-JUL-A) + 3) / 146097.                    
037300     COMPUTE WS-JUL-C = WS-JUL-A - ((146097 * WS-JUL-B) / 4).             
037400     COMPUTE WS-JUL-D = ((4 * WS-JUL-C) + 3) / 1461.                      
037500     COMPUTE WS-JUL-E = WS-JUL-C - ((1461 * WS-JUL-D) / 4).               
037600     COMPUTE WS-JUL-M = ((5 * WS-JUL-E) + 2) / 153.                       
037700     COMPUTE WS-DATA-CALC-DIA =                                           
037800         WS-JUL-E - (((153 * WS-JUL-M) + 2) / 5) + 1.                     
037900     COMPUTE WS-DATA-CALC-MES =                                           
038000         WS-JUL-M + 3 - (12 * (WS-JUL-M / 10)).                           
038100     COMPUTE WS-DATA-CALC-ANO =                                           
038200         (100 * WS-JUL-B) + WS-JUL-D - 4800 + (WS-JUL-M / 10).            
038300 P45-JULIANO-PARA-DATA-EXIT.                                              
038400     EXIT.                                                                
038500                                                                          
038600 P40-IMPRIME-CABECALHO.                                                   
038700     STRING CTA-ID-BANCO "-" CTA-ID-SUCURSAL "-" CTA-ID-TIPO              
038800            "-" CTA-ID-NUMERO                                             
038900         DELIMITED BY SIZE INTO WS-CTA-ID-LEGIVEL.                        
039000     MOVE SPACES TO LINHA-CABEC1.                                         
039100     MOVE WS-CTA-ID-LEGIVEL TO LCAB-CTA-ID.                               
039200     MOVE CLI-ID TO LCAB-CLI-ID.                                          
039300     MOVE CTA-TIPO TO LCAB-TIPO.                                          
039400     MOVE CTA-MONEDA TO LCAB-MONEDA.                                      
039500     WRITE REG-SLD-LISTADO FROM LINHA-CABEC1.                             
039600     COMPUTE WS-CTA-DISPONIVEL = CTA-SALDO + 5000.                        
039700     MOVE SPACES TO LINHA-CABEC2.                                         
039800     MOVE CTA-SALDO TO LCAB-SALDO.                                        
039900     MOVE WS-CTA-DISPONIVEL TO LCAB-DISPONIVEL.                           
040000     IF CTA-SIT-ATIVA                                                     
040100         MOVE "ACTIVA" TO LCAB-ESTADO                                     
040200     ELSE                                                                 
040300         MOVE "INACTIVA" TO LCAB-ESTADO.                                  
040400     WRITE REG-SLD-LISTADO FROM LINHA-CABEC2.                             
040500 P40-IMPRIME-CABECALHO-EXIT.                                              
040600     EXIT.                                                                
040700                                                                          
040800 P50-SELECIONA-MOVIMENTOS.                                                
040900     MOVE "N" TO WS-FLAG-FIM-SCAN.                                        
041000     MOVE PED-CTA-ID TO TXN-CTA-DESTINO.                                  
041100     START TRNDIA KEY IS = TXN-CTA-DESTINO                                
041200         INVALID KEY                                                      
041300             MOVE "S" TO WS-FLAG-FIM-SCAN.                                
041400     PERFORM P50A-LER-PROX-DESTINO UNTIL WS-FIM-SCAN.                     
041500     MOVE "N" TO WS-FLAG-FIM-SCAN.                                        
041600     MOVE PED-CTA-ID TO TXN-CTA-ORIGEM.                                   
041700     START TRNDIA KEY IS = TXN-CTA-ORIGEM                                 
041800         INVALID KEY                                                      
041900             MOVE "S" TO WS-FLAG-FIM-SCAN.                                
042000     PERFORM P50B-LER-PROX-ORIGEM UNTIL WS-FIM-SCAN.                      
042100 P50-SELECIONA-MOVIMENTOS-EXIT.                                           
042200     EXIT.                                                                
042300                                                                          
042400 P50A-LER-PROX-DESTINO.                                                   
042500     READ TRNDIA NEXT RECORD                                              
042600         AT END                                                           
042700             MOVE "S" TO WS-FLAG-FIM-SCAN                                 
042800             GO TO P50A-LER-PROX-DESTINO-EXIT.                            
042900     IF TXN-CTA-DESTINO NOT = PED-CTA-ID                                  
043000         MOVE "S" TO WS-FLAG-FIM-SCAN                                     
043100         GO TO P50A-LER-PROX-DESTINO-EXIT.                                
043200     IF TXN-DATA < WS-EFT-DESDE OR TXN-DATA > WS-EFT-ATE                  
043300         GO TO P50A-LER-PROX-DESTINO-EXIT.                                
043400     ADD 1 TO WS-QTD-MOVIMENTOS-TOTAL.                                    
043500     IF TXN-TIPO-DEPOSITO                                                 
043600         ADD TXN-VALOR TO WS-TOTAL-CREDITOS.                              
043700     MOVE TXN-DATA      TO WS-CAND-DATA.                                  
043800     MOVE TXN-TIPO      TO WS-CAND-TIPO.                                  
043900     MOVE TXN-VALOR     TO WS-CAND-VALOR.                                 
044000     MOVE TXN-SITUACAO  TO WS-CAND-SITUACAO.                              
044100     MOVE TXN-DESCRICAO TO WS-CAND-DESCRICAO.                             
044200     PERFORM P51-INSERE-MOVIMENTO                                         
044300         THRU P51-INSERE-MOVIMENTO-EXIT.                                  
044400 P50A-LER-PROX-DESTINO-EXIT.                                              
044500     EXIT.                                                                
044600                                                                          
044700 P50B-LER-PROX-ORIGEM.                                                    
044800     READ TRNDIA NEXT RECORD                                              
044900         AT END                                                           
045000             MOVE "S" TO WS-FLAG-FIM-SCAN                                 
045100             GO TO P50B-LER-PROX-ORIGEM-EXIT.                             
045200     IF TXN-CTA-ORIGEM NOT = PED-CTA-ID                                   
045300         MOVE "S" TO WS-FLAG-FIM-SCAN                                     
045400         GO TO P50B-LER-PROX-ORIGEM-EXIT.                                 
045500     IF TXN-DATA < WS-EFT-DESDE OR TXN-DATA > WS-EFT-ATE                  
045600         GO TO P50B-LER-PROX-ORIGEM-EXIT.                                 
045700     ADD 1 TO WS-QTD-MOVIMENTOS-TOTAL.                                    
045800     IF TXN-TIPO-RETIRO                                                   
045900         ADD TXN-VALOR TO WS-TOTAL-DEBITOS.                               
046000     MOVE TXN-DATA      TO WS-CAND-DATA.                                  
046100     MOVE TXN-TIPO      TO WS-CAND-TIPO.                                  
046200     MOVE TXN-VALOR     TO WS-CAND-VALOR.                                 
046300     MOVE TXN-SITUACAO  TO WS-CAND-SITUACAO.                              
046400     MOVE TXN-DESCRICAO TO WS-CAND-DESCRICAO.                             
046500     PERFORM P51-INSERE-MOVIMENTO                                         
046600         THRU P51-INSERE-MOVIMENTO-EXIT.                                  
046700 P50B-LER-PROX-ORIGEM-EXIT.                                               
046800     EXIT.                                                                
046900                                                                          
047000*---------------------------------------------------------------          
047100*   INSERCION ORDENADA (MAS RECIENTE PRIMERO) CON DESCARTE DEL            
047200*   MOVIMIENTO MAS ANTIGUO CUANDO LA TABLA ALCANZA EL LIMITE              
047300*   PEDIDO. LA TABLA SE MANTIENE COMPLETA Y ORDENADA EN TODO              
047400*   MOMENTO, SIN NECESIDAD DE UN PASO DE SORT POSTERIOR.                  
047500*---------------------------------------------------------------          
047600 P51-INSERE-MOVIMENTO.                                                    
047700     IF WS-QTD-MOVIMENTOS < WS-LIMITE-EFETIVO                             
047800         ADD 1 TO WS-QTD-MOVIMENTOS                                       
047900         MOVE WS-CAND-DATA      TO WS-MOV-DATA (WS-QTD-MOVIMENTOS)        
048000         MOVE WS-CAND-TIPO      TO WS-MOV-TIPO (WS-QTD-MOVIMENTOS)        
048100         MOVE WS-CAND-VALOR     TO WS-MOV-VALOR (WS-QTD-MOVIMENTOS        
048200         MOVE WS-CAND-SITUACAO                                            
048300             TO WS-MOV-SITUACAO (WS-QTD-MOVIMENTOS)                       
048400         MOVE WS-CAND-DESCRICAO                                           
048500             TO WS-MOV-DESCRICAO (WS-QTD-MOVIMENTOS)                      
048600         MOVE WS-QTD-MOVIMENTOS TO WS-IX-MOV                              
048700     ELSE                                                                 
048800         IF WS-CAND-DATA > WS-MOV-DATA (WS-LIMITE-EFETIVO)                
048900             MOVE WS-CAND-DATA                                            
049000                 TO WS-MOV-DATA (WS-LIMITE-EFETIVO)                       
049100             MOVE WS-CAND-TIPO                                            
049200                 TO WS-MOV-TIPO (WS-LIMITE-EFETIVO)                       
049300             MOVE WS-CAND-VALOR                                           
049400                 TO WS-MOV-VALOR (WS-LIMITE-EFETIVO)                      
049500             MOVE WS-CAND-SITUACAO                                        
049600                 TO WS-MOV-SITUACAO (WS-LIMITE-EFETIVO)                   
049700             MOVE WS-CAND-DESCRICAO                                       
049800                 TO WS-MOV-DESCRICAO (WS-LIMITE-EFETIVO)                  
049900             MOVE WS-LIMITE-EFETIVO TO WS-IX-MOV                          
050000         ELSE                                                             
050100             GO TO P51-INSERE-MOVIMENTO-EXIT.                             
050200     PERFORM P52-REORDENA-MOVIMENTO                                       
050300         THRU P52-REORDENA-MOVIMENTO-EXIT                                 
050400         UNTIL WS-IX-MOV NOT > 1.                                         
050500 P51-INSERE-MOVIMENTO-EXIT.                                               
050600     EXIT.                                                                
050700                                                                          
050800 P52-REORDENA-MOVIMENTO.                                                  
050900     IF WS-MOV-DATA (WS-IX-MOV) NOT > WS-MOV-DATA (WS-IX-MOV - 1)         
051000         MOVE 1 TO WS-IX-MOV                                              
051100         GO TO P52-REORDENA-MOVIMENTO-EXIT.                               
051200     MOVE WS-MOV-ENTRY (WS-IX-MOV)      TO WS-MOV-ENTRY (100).            
051300     MOVE WS-MOV-ENTRY (WS-IX-MOV - 1)  TO WS-MOV-ENTRY (WS-IX-MOV        
051400     MOVE WS-MOV-ENTRY (100)            TO WS-MOV-ENTRY (WS-IX-MOV        
051500     SUBTRACT 1 FROM WS-IX-MOV.                                           
051600 P52-REORDENA-MOVIMENTO-EXIT.                                             
051700     EXIT.                                                                
051800                                                                          
051900 P55-RECONSTROI-SALDO.                                                    
052000     MOVE CTA-SALDO TO WS-SALDO-CORRENTE.                                 
052100     IF WS-QTD-MOVIMENTOS = ZEROS                                         
052200         GO TO P55-RECONSTROI-SALDO-EXIT.                                 
052300     PERFORM P56-RECONSTROI-PASSO                                         
052400         VARYING WS-IX-MOV FROM 1 BY 1                                    
052500         UNTIL WS-IX-MOV > WS-QTD-MOVIMENTOS.                             
052600 P55-RECONSTROI-SALDO-EXIT.                                               
052700     EXIT.                                                                
052800                                                                          
052900 P56-RECONSTROI-PASSO.                                                    
053000     MOVE WS-SALDO-CORRENTE TO WS-MOV-SALDO-DEPOIS (WS-IX-MOV).           
053100     IF WS-MOV-TIPO (WS-IX-MOV) = "DEPOSITO"                              
053200         SUBTRACT WS-MOV-VALOR (WS-IX-MOV) FROM WS-SALDO-CORRENTE         
053300     ELSE                                                                 
053400         IF WS-MOV-TIPO (WS-IX-MOV) = "RETIRO"                            
053500             ADD WS-MOV-VALOR (WS-IX-MOV) TO WS-SALDO-CORRENTE.           
053600                                                                          
053700 P60-IMPRIME-DETALHE.                                                     
053800     PERFORM P61-IMPRIME-LINHA-MOV                                        
053900         VARYING WS-IX-MOV2 FROM 1 BY 1                                   
054000         UNTIL WS-IX-MOV2 > WS-QTD-MOVIMENTOS.                            
054100 P60-IMPRIME-DETALHE-EXIT.                                                
054200     EXIT.                                                                
054300                                                                          
054400 P61-IMPRIME-LINHA-MOV.                                                   
054500     MOVE SPACES TO LINHA-DETALHE.                                        
054600     STRING WS-MOV-DATA-ANO (WS-IX-MOV2) "-"                              
054700            WS-MOV-DATA-MES (WS-IX-MOV2) "-"                              
054800            WS-MOV-DATA-DIA (WS-IX-MOV2)                                  
054900         DELIMITED BY SIZE INTO LDET-DATA.                                
055000     MOVE WS-MOV-TIPO (WS-IX-MOV2) TO LDET-TIPO.                          
055100     MOVE WS-MOV-VALOR (WS-IX-MOV2) TO LDET-VALOR.                        
055200     MOVE WS-MOV-SITUACAO (WS-IX-MOV2) TO LDET-SITUACAO.                  
055300     MOVE WS-MOV-DESCRICAO (WS-IX-MOV2) TO LDET-DESCRICAO.                
055400     MOVE WS-MOV-SALDO-DEPOIS (WS-IX-MOV2) TO LDET-SALDO-DEPOIS.          
055500     WRITE REG-SLD-LISTADO FROM LINHA-DETALHE.                            
055600                                                                          
055700 P65-IMPRIME-TOTAIS.                                                      
055800     MOVE SPACES TO LINHA-TOTAIS-MOV.                                     
055900     MOVE WS-TOTAL-CREDITOS TO LTOTM-CREDITOS.                            
056000     MOVE WS-TOTAL-DEBITOS TO LTOTM-DEBITOS.                              
056100     MOVE WS-QTD-MOVIMENTOS TO LTOTM-QTD.                                 
056200     IF WS-QTD-MOVIMENTOS-TOTAL > WS-QTD-MOVIMENTOS                       
056300         MOVE "EXISTEN MAS MOVIMIENTOS" TO LTOTM-MAIS.                    
056400     WRITE REG-SLD-LISTADO FROM LINHA-TOTAIS-MOV.                         
056500 P65-IMPRIME-TOTAIS-EXIT.                                                 
056600     EXIT.                                                                
056700                                                                          
056800 P70-IMPRIME-RESTRICOES.                                                  
056900     IF CTA-SIT-INATIVA                                                   
057000         MOVE SPACES TO LINHA-RESTRICAO                                   
057100         MOVE "*** RESTRICCION: LA CUENTA SE ENCUENTRA INACTIVA"          
057200             TO LRES-MENSAGEM                                             
057300         WRITE REG-SLD-LISTADO FROM LINHA-RESTRICAO.                      
057400     IF CTA-SALDO < 1000                                                  
057500         MOVE SPACES TO LINHA-RESTRICAO                                   
057600         MOVE "*** RESTRICCION: SALDO POR DEBAJO DEL MINIMO"              
057700             TO LRES-MENSAGEM                                             
057800         WRITE REG-SLD-LISTADO FROM LINHA-RESTRICAO.                      
057900 P70-IMPRIME-RESTRICOES-EXIT.                                             
058000     EXIT.                                                                
058100                                                                          
058200 P80-IMPRIME-ERRO.                                                        
058300     MOVE SPACES TO LINHA-RESTRICAO.                                      
058400     STRING "ERROR - CUENTA " PED-CTA-ID " - " WS-MOTIVO                  
058500         DELIMITED BY SIZE INTO LRES-MENSAGEM.                            
058600     WRITE REG-SLD-LISTADO FROM LINHA-RESTRICAO.                          
058700 P80-IMPRIME-ERRO-EXIT.                                                   
058800     EXIT.                                                                
058900                                                                          
059000 P90-TOTAIS-FINAIS.                                                       
059100     MOVE SPACES TO LINHA-TOTAIS-FINAIS.                                  
059200     MOVE "TOTAL DE CONSULTAS PROCESADAS" TO LTOTF-DESCRICAO.             
059300     MOVE WS-TOTAL-CONSULTAS-OK TO LTOTF-VALOR.                           
059400     WRITE REG-SLD-LISTADO FROM LINHA-TOTAIS-FINAIS.                      
059500     MOVE SPACES TO LINHA-TOTAIS-FINAIS.                                  
059600     MOVE "TOTAL DE CONSULTAS RECHAZADAS" TO LTOTF-DESCRICAO.             
059700     MOVE WS-TOTAL-CONSULTAS-REJ TO LTOTF-VALOR.                          
059800     WRITE REG-SLD-LISTADO FROM LINHA-TOTAIS-FINAIS.                      
059900     CLOSE SLDREQ CTAMAE CLIMAE TRNDIA SLDLST.                            
060000     STOP RUN.                                                            
