000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    BANCO40.                                                  
000300 AUTHOR.        R.MACHADO.                                                
000400 INSTALLATION.  BANCO ELDORADO S.A. - CENTRO DE PROCESAMIENTO.            
000500 DATE-WRITTEN.  1998-03-02.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO DE            
000800*               SISTEMAS. PROHIBIDA SU DIVULGACION.                       
000900*                                                                         
001000*****************************************************************         
001100*                                                               *         
001200*   B A N C O 4 0   -   ALTA / MANTENIMIENTO DE CLIENTES        *         
001300*   PROCESO BATCH QUE LEE EL ARCHIVO DE PEDIDOS DE CLIENTES     *         
001400*   (CLIREQ) Y ACTUALIZA EL MAESTRO DE CLIENTES (CLIMAE).       *         
001500*                                                               *         
001600*****************************************************************         
001700* HISTORICO DE ALTERACIONES                                               
001800*-----------------------------------------------------------              
001900* 1998-03-02  R.MACHADO   PEDIDO INICIAL - ALTA DE CLIENTES               
002000*                         Y GRABACION DE MAESTRO CLIMAE                   
002100* 1998-04-02  R.MACHADO   AGREGADO EL VINCULO/DESVINCULO DE               
002200*                         CUENTAS AL CLIENTE (TABLA DE 5)                 
002300* 1998-11-25  R.MACHADO   AJUSTE Y2K - EL SIGLO DEL ANIO DE               
002400*                         ALTA PASA A SER EXPLICITO EN CLI-ID             
002500* 1999-02-08  R.MACHADO   VALIDACION DE EMAIL DUPLICADO ANTES             
002600*                         DE GRABAR ALTA (PED.0187)                       
002700* 2001-06-14  M.QUIROGA   ACTUALIZACION (NOMBRE/EMAIL) Y BAJA/            
002800*                         REACTIVACION DE CLIENTES (PED.0231)             
002900* 2003-09-30  M.QUIROGA   RECHAZO DE BAJA CUANDO EL CLIENTE               
003000*                         TIENE CUENTAS VINCULADAS (PED.0355)             
003100* 2006-05-11  L.FERREYRA  LISTADO DE RESULTADOS A 132 COLUMNAS            
003200*                         Y TOTALES DE ACEPTADOS/RECHAZADOS               
003300* 2009-01-19  L.FERREYRA  SWITCH UPSI-0 PARA REPROCESO DE LOTE            
003400*                         CON DIAGNOSTICO EXTENDIDO (PED.0402)            
003500* 2011-04-07  L.FERREYRA  RECHAZO POR "CLIENTE INACTIVO" AL               
003600*                         VINCULAR/DESVINCULAR CUENTAS, IGUAL             
003700*                         QUE EN LA APERTURA (PED.0447)                   
003800* 2011-04-19  L.FERREYRA  FILLER DE LINHA-TOTAIS AJUSTADO A               
003900*                         96 -> 95, RENGLON DEBE MEDIR 132                
004000*                         POSICIONES (PED.0452)                           
004100*-----------------------------------------------------------              
004200*                                                                         
004300 ENVIRONMENT DIVISION.                                                    
004400 CONFIGURATION SECTION.                                                   
004500 SPECIAL-NAMES.                                                           
004600     C01 IS TOP-OF-FORM                                                   
004700     CLASS CLASE-NUMERICA   IS "0" THRU "9"                               
004800     UPSI-0 ON STATUS IS SW-MODO-REPROCESO.                               
004900 INPUT-OUTPUT SECTION.                                                    
005000 FILE-CONTROL.                                                            
005100     SELECT CLIREQ    ASSIGN TO CLIREQ                                    
005200            ORGANIZATION IS LINE SEQUENTIAL.                              
005300                                                                          
005400     SELECT CLIMAE    ASSIGN TO DISK                                      
005500            ORGANIZATION IS INDEXED                                       
005600            ACCESS MODE  IS DYNAMIC                                       
005700            RECORD KEY   IS CLI-ID                                        
005800            FILE STATUS  IS FS-CLIMAE.                                    
005900                                                                          
006000     SELECT CLIRES    ASSIGN TO CLIRES                                    
006100            ORGANIZATION IS LINE SEQUENTIAL.                              
006200                                                                          
006300 DATA DIVISION.                                                           
006400 FILE SECTION.                                                            
006500 FD  CLIREQ           LABEL RECORD IS OMITTED.                            
006600 01  REG-CLI-PEDIDO.                                                      
006700     03  PED-TIPO-OPERACAO       PIC X(15).                               
006800         88  OP-CRIAR                  VALUE "CREATE".                    
006900         88  OP-ATUALIZAR              VALUE "UPDATE".                    
007000         88  OP-DESATIVAR              VALUE "DEACTIVATE".                
007100         88  OP-ATIVAR                 VALUE "ACTIVATE".                  
007200         88  OP-VINCULAR               VALUE "ATTACH-ACCOUNT".            
007300         88  OP-DESVINCULAR            VALUE "DETACH-ACCOUNT".            
007400     03  PED-CLI-ID              PIC X(12).                               
007500     03  PED-CLI-NOME            PIC X(30).                               
007600     03  PED-CLI-EMAIL           PIC X(40).                               
007700     03  PED-CTA-ID              PIC X(25).                               
007800     03  FILLER                  PIC X(10).                               
007900                                                                          
008000 FD  CLIMAE            LABEL RECORD IS STANDARD                           
008100                        VALUE OF FILE-ID IS "CLIMAE.DAT".                 
008200     COPY BCOCLI.                                                         
008300                                                                          
008400 FD  CLIRES            LABEL RECORD IS OMITTED.                           
008500 01  REG-CLI-RESULTADO           PIC X(132).                              
008600                                                                          
008700 WORKING-STORAGE SECTION.                                                 
008800 77  FS-CLIMAE                   PIC XX.                                  
008900 77  WS-STATUS-PEDIDO            PIC X(10) VALUE SPACES.                  
009000 77  WS-MOTIVO                   PIC X(40) VALUE SPACES.                  
009100 77  WS-CLI-ID-RESULTADO         PIC X(12) VALUE SPACES.                  
009200 77  WS-TOTAL-ACEITOS            PIC 9(05) COMP VALUE ZEROS.              
009300 77  WS-TOTAL-REJEITADOS         PIC 9(05) COMP VALUE ZEROS.              
009400 77  WS-IX-CTA                   PIC 9(02) COMP VALUE ZEROS.              
009500 77  WS-IX-EMAIL                 PIC 9(02) COMP VALUE ZEROS.              
009600 77  WS-IX-VAGA                  PIC 9(02) COMP VALUE ZEROS.              
009700 77  WS-ARROBA-POS               PIC 9(02) COMP VALUE ZEROS.              
009800 77  WS-FLAG-EMAIL               PIC X     VALUE "N".                     
009900     88  WS-EMAIL-VALIDA               VALUE "S".                         
010000     88  WS-EMAIL-INVALIDA             VALUE "N".                         
010100 77  WS-FLAG-ACHOU                PIC X    VALUE "N".                     
010200     88  WS-FLAG-ACHOU-SIM             VALUE "S".                         
010300     88  WS-FLAG-ACHOU-NAO             VALUE "N".                         
010400                                                                          
010500 01  WS-DATA-SISTEMA.                                                     
010600     03  WS-ANO-SIS              PIC 9(04).                               
010700     03  WS-MES-SIS              PIC 9(02).                               
010800     03  WS-DIA-SIS              PIC 9(02).                               
010900 01  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA.                         
011000     03  WS-SECULO-SIS           PIC 9(02).                               
011100     03  WS-ANO2-SIS             PIC 9(02).                               
011200     03  FILLER                  PIC X(04).                               
011300                                                                          
011400 01  WS-CLI-ID-NOVO.                                                      
011500     03  WS-CLI-ID-NOVO-PREFIXO  PIC X(04) VALUE "CLI-".                  
011600     03  WS-CLI-ID-NOVO-SUCURSAL PIC 9(02) VALUE ZEROS.                   
011700     03  WS-CLI-ID-NOVO-ANIO     PIC 9(02) VALUE ZEROS.                   
011800     03  WS-CLI-ID-NOVO-SEQ      PIC 9(04) VALUE ZEROS.                   
011900 01  WS-CLI-ID-NOVO-X REDEFINES WS-CLI-ID-NOVO                            
012000                                 PIC X(12).                               
012100                                                                          
012200 01  WS-EMAIL-SCAN.                                                       
012300     03  WS-EMAIL-SCAN-CAR OCCURS 40 TIMES                                
012400                                 PIC X(01).                               
012500 01  WS-EMAIL-SCAN-X REDEFINES WS-EMAIL-SCAN                              
012600                                 PIC X(40).                               
012700                                                                          
012800 01  LINHA-RESULTADO.                                                     
012900     02  LRES-CLI-ID             PIC X(12).                               
013000     02  FILLER                  PIC X(02) VALUE SPACES.                  
013100     02  LRES-STATUS             PIC X(10).                               
013200     02  FILLER                  PIC X(02) VALUE SPACES.                  
013300     02  LRES-MOTIVO             PIC X(50).                               
013400     02  FILLER                  PIC X(56) VALUE SPACES.                  
013500                                                                          
013600 01  LINHA-TOTAIS.                                                        
013700     02  LTOT-DESCRICAO          PIC X(30).                               
013800     02  LTOT-VALOR              PIC ZZZ,ZZ9.                             
013900     02  FILLER                  PIC X(95) VALUE SPACES.                  
014000                                                                          
014100***********************************                                       
014200                                                                          
014300 PROCEDURE DIVISION.                                                      
014400                                                                          
014500 P10-ABRE-ARQUIVOS.                                                       
014600     OPEN INPUT CLIREQ.                                                   
014700     OPEN I-O CLIMAE.                                                     
014800     IF FS-CLIMAE = "35"                                                  
014900         CLOSE CLIMAE                                                     
015000         OPEN OUTPUT CLIMAE                                               
015100         CLOSE CLIMAE                                                     
015200         OPEN I-O CLIMAE.                                                 
015300     OPEN OUTPUT CLIRES.                                                  
015400     MOVE ZEROS TO WS-TOTAL-ACEITOS WS-TOTAL-REJEITADOS.                  
015500     MOVE ZEROS TO WS-CLI-ID-NOVO-SEQ.                                    
015600     ACCEPT WS-DATA-SISTEMA FROM DATE YYYYMMDD.                           
015700     IF SW-MODO-REPROCESO                                                 
015800         DISPLAY "BANCO40 - EJECUTANDO EN MODO REPROCESO".                
015900 P10-ABRE-ARQUIVOS-EXIT.                                                  
016000     EXIT.                                                                
016100                                                                          
016200 P20-LER-PEDIDO.                                                          
016300     READ CLIREQ                                                          
016400         AT END                                                           
016500             GO TO P90-TOTAIS-FINAIS.                                     
016600     MOVE SPACES TO WS-MOTIVO.                                            
016700     MOVE SPACES TO WS-STATUS-PEDIDO.                                     
016800     MOVE PED-CLI-ID TO WS-CLI-ID-RESULTADO.                              
016900     IF OP-CRIAR                                                          
017000         PERFORM P30-CRIAR-CLIENTE THRU P30-CRIAR-CLIENTE-EXIT            
017100     ELSE IF OP-ATUALIZAR                                                 
017200         PERFORM P31-ATUALIZAR-CLIENTE                                    
017300             THRU P31-ATUALIZAR-CLIENTE-EXIT                              
017400     ELSE IF OP-DESATIVAR                                                 
017500         PERFORM P32-DESATIVAR-CLIENTE                                    
017600             THRU P32-DESATIVAR-CLIENTE-EXIT                              
017700     ELSE IF OP-ATIVAR                                                    
017800         PERFORM P33-ATIVAR-CLIENTE THRU P33-ATIVAR-CLIENTE-EXIT          
017900     ELSE IF OP-VINCULAR                                                  
018000         PERFORM P34-VINCULAR-CONTA THRU P34-VINCULAR-CONTA-EXIT          
018100     ELSE IF OP-DESVINCULAR                                               
018200         PERFORM P35-DESVINCULAR-CONTA                                    
018300             THRU P35-DESVINCULAR-CONTA-EXIT                              
018400     ELSE                                                                 
018500         MOVE "REJECTED" TO WS-STATUS-PEDIDO                              
018600         MOVE "OPERACION DESCONOCIDA" TO WS-MOTIVO.                       
018700     PERFORM P50-GRAVA-RESULTADO THRU P50-GRAVA-RESULTADO-EXIT.           
018800     GO TO P20-LER-PEDIDO.                                                
018900 P20-LER-PEDIDO-EXIT.                                                     
019000     EXIT.                                                                
019100                                                                          
019200 P30-CRIAR-CLIENTE.                                                       
019300     IF PED-CLI-NOME = SPACES                                             
019400         MOVE "REJECTED" TO WS-STATUS-PEDIDO                              
019500         MOVE "NOMBRE OBLIGATORIO" TO WS-MOTIVO                           
019600         GO TO P30-CRIAR-CLIENTE-EXIT.                                    
019700     PERFORM P40-VALIDA-EMAIL THRU P40-VALIDA-EMAIL-EXIT.                 
019800     IF WS-EMAIL-INVALIDA                                                 
019900         MOVE "REJECTED" TO WS-STATUS-PEDIDO                              
020000         MOVE "EMAIL INVALIDO" TO WS-MOTIVO                               
020100         GO TO P30-CRIAR-CLIENTE-EXIT.                                    
020200     PERFORM P37-VERIFICA-EMAIL-DUP                                       
020300         THRU P37-VERIFICA-EMAIL-DUP-EXIT.                                
020400     IF WS-FLAG-ACHOU-SIM                                                 
020500         MOVE "REJECTED" TO WS-STATUS-PEDIDO                              
020600         MOVE "EMAIL YA REGISTRADO" TO WS-MOTIVO                          
020700         GO TO P30-CRIAR-CLIENTE-EXIT.                                    
020800     PERFORM P38-GERA-CLI-ID THRU P38-GERA-CLI-ID-EXIT.                   
020900     MOVE WS-CLI-ID-NOVO-X TO CLI-ID.                                     
021000     MOVE PED-CLI-NOME TO CLI-NOMBRE.                                     
021100     MOVE PED-CLI-EMAIL TO CLI-EMAIL.                                     
021200     MOVE "A" TO CLI-SITUACION.                                           
021300     MOVE ZEROS TO CLI-QTD-CTAS.                                          
021400     MOVE SPACES TO CLI-TAB-CTAS.                                         
021500     WRITE REG-CLI-MAE                                                    
021600         INVALID KEY                                                      
021700             MOVE "REJECTED" TO WS-STATUS-PEDIDO                          
021800             MOVE "ERROR DE GRABACION" TO WS-MOTIVO                       
021900             GO TO P30-CRIAR-CLIENTE-EXIT.                                
022000     MOVE "ACCEPTED" TO WS-STATUS-PEDIDO.                                 
022100     MOVE CLI-ID TO WS-CLI-ID-RESULTADO.                                  
022200 P30-CRIAR-CLIENTE-EXIT.                                                  
022300     EXIT.                                                                
022400                                                                          
022500 P31-ATUALIZAR-CLIENTE.                                                   
022600     IF PED-CLI-ID (5:8) IS NOT CLASE-NUMERICA                            
022700         MOVE "REJECTED" TO WS-STATUS-PEDIDO                              
022800         MOVE "CLI-ID MAL FORMADO" TO WS-MOTIVO                           
022900         GO TO P31-ATUALIZAR-CLIENTE-EXIT.                                
023000     MOVE PED-CLI-ID TO CLI-ID.                                           
023100     READ CLIMAE                                                          
023200         INVALID KEY                                                      
023300             MOVE "REJECTED" TO WS-STATUS-PEDIDO                          
023400             MOVE "CLIENTE NO ENCONTRADO" TO WS-MOTIVO                    
023500             GO TO P31-ATUALIZAR-CLIENTE-EXIT.                            
023600     IF PED-CLI-NOME NOT = SPACES                                         
023700         MOVE PED-CLI-NOME TO CLI-NOMBRE.                                 
023800     IF PED-CLI-EMAIL NOT = SPACES                                        
023900         PERFORM P40-VALIDA-EMAIL THRU P40-VALIDA-EMAIL-EXIT              
024000         IF WS-EMAIL-INVALIDA                                             
024100             MOVE "REJECTED" TO WS-STATUS-PEDIDO                          
024200             MOVE "EMAIL INVALIDO" TO WS-MOTIVO                           
024300             GO TO P31-ATUALIZAR-CLIENTE-EXIT                             
024400         ELSE                                                             
024500             MOVE PED-CLI-EMAIL TO CLI-EMAIL.                             
024600     REWRITE REG-CLI-MAE                                                  
024700         INVALID KEY                                                      
024800             MOVE "REJECTED" TO WS-STATUS-PEDIDO                          
024900             MOVE "ERROR DE GRABACION" TO WS-MOTIVO                       
025000             GO TO P31-ATUALIZAR-CLIENTE-EXIT.                            
025100     MOVE "ACCEPTED" TO WS-STATUS-PEDIDO.                                 
025200 P31-ATUALIZAR-CLIENTE-EXIT.                                              
025300     EXIT.                                                                
025400                                                                          
025500 P32-DESATIVAR-CLIENTE.                                                   
025600     MOVE PED-CLI-ID TO CLI-ID.                                           
025700     READ CLIMAE                                                          
025800         INVALID KEY                                                      
025900             MOVE "REJECTED" TO WS-STATUS-PEDIDO                          
026000             MOVE "CLIENTE NO ENCONTRADO" TO WS-MOTIVO                    
026100             GO TO P32-DESATIVAR-CLIENTE-EXIT.                            
026200     IF CLI-QTD-CTAS > ZEROS                                              
026300         MOVE "REJECTED" TO WS-STATUS-PEDIDO                              
026400         MOVE "CLIENTE POSEE CUENTAS VINCULADAS" TO WS-MOTIVO             
026500         GO TO P32-DESATIVAR-CLIENTE-EXIT.                                
026600     MOVE "I" TO CLI-SITUACION.                                           
026700     REWRITE REG-CLI-MAE                                                  
026800         INVALID KEY                                                      
026900             MOVE "REJECTED" TO WS-STATUS-PEDIDO                          
027000             MOVE "ERROR DE GRABACION" TO WS-MOTIVO                       
027100             GO TO P32-DESATIVAR-CLIENTE-EXIT.                            
027200     MOVE "ACCEPTED" TO WS-STATUS-PEDIDO.                                 
027300 P32-DESATIVAR-CLIENTE-EXIT.                                              
027400     EXIT.                                                                
027500                                                                          
027600 P33-ATIVAR-CLIENTE.                                                      
027700     MOVE PED-CLI-ID TO CLI-ID.                                           
027800     READ CLIMAE                                                          
027900         INVALID KEY                                                      
028000             MOVE "REJECTED" TO WS-STATUS-PEDIDO                          
028100             MOVE "CLIENTE NO ENCONTRADO" TO WS-MOTIVO                    
028200             GO TO P33-ATIVAR-CLIENTE-EXIT.                               
028300     MOVE "A" TO CLI-SITUACION.                                           
028400     REWRITE REG-CLI-MAE                                                  
028500         INVALID KEY                                                      
028600             MOVE "REJECTED" TO WS-STATUS-PEDIDO                          
028700             MOVE "ERROR DE GRABACION" TO WS-MOTIVO                       
028800             GO TO P33-ATIVAR-CLIENTE-EXIT.                               
028900     MOVE "ACCEPTED" TO WS-STATUS-PEDIDO.                                 
029000 P33-ATIVAR-CLIENTE-EXIT.                                                 
029100     EXIT.                                                                
029200                                                                          
029300 P34-VINCULAR-CONTA.                                                      
029400     MOVE PED-CLI-ID TO CLI-ID.                                           
029500     READ CLIMAE                                                          
029600         INVALID KEY                                                      
029700             MOVE "REJECTED" TO WS-STATUS-PEDIDO                          
029800             MOVE "CLIENTE NO ENCONTRADO" TO WS-MOTIVO                    
029900             GO TO P34-VINCULAR-CONTA-EXIT.                               
030000     IF CLI-SIT-INACTIVO                                                  
030100         MOVE "REJECTED" TO WS-STATUS-PEDIDO                              
030200         MOVE "CLIENTE INACTIVO" TO WS-MOTIVO                             
030300         GO TO P34-VINCULAR-CONTA-EXIT.                                   
030400     IF CLI-QTD-CTAS NOT < 5                                              
030500         MOVE "REJECTED" TO WS-STATUS-PEDIDO                              
030600         MOVE "LIMITE DE 5 CUENTAS ALCANZADO" TO WS-MOTIVO                
030700         GO TO P34-VINCULAR-CONTA-EXIT.                                   
030800     MOVE "N" TO WS-FLAG-ACHOU.                                           
030900     MOVE ZEROS TO WS-IX-VAGA.                                            
031000     PERFORM P39-BUSCA-CTA-SLOT VARYING WS-IX-CTA FROM 1 BY 1             
031100         UNTIL WS-IX-CTA > 5.                                             
031200     IF WS-FLAG-ACHOU-SIM                                                 
031300         MOVE "REJECTED" TO WS-STATUS-PEDIDO                              
031400         MOVE "CUENTA YA VINCULADA" TO WS-MOTIVO                          
031500         GO TO P34-VINCULAR-CONTA-EXIT.                                   
031600     IF WS-IX-VAGA = ZEROS                                                
031700         MOVE "REJECTED" TO WS-STATUS-PEDIDO                              
031800         MOVE "SIN ESPACIO EN TABLA DE CUENTAS" TO WS-MOTIVO              
031900         GO TO P34-VINCULAR-CONTA-EXIT.                                   
032000     MOVE PED-CTA-ID TO CLI-CTA-ID (WS-IX-VAGA).                          
032100     ADD 1 TO CLI-QTD-CTAS.                                               
032200     REWRITE REG-CLI-MAE                                                  
032300         INVALID KEY                                                      
032400             MOVE "REJECTED" TO WS-STATUS-PEDIDO                          
032500             MOVE "ERROR DE GRABACION" TO WS-MOTIVO                       
032600             GO TO P34-VINCULAR-CONTA-EXIT.                               
032700     MOVE "ACCEPTED" TO WS-STATUS-PEDIDO.                                 
032800 P34-VINCULAR-CONTA-EXIT.                                                 
032900     EXIT.                                                                
033000                                                                          
033100 P35-DESVINCULAR-CONTA.                                                   
033200     MOVE PED-CLI-ID TO CLI-ID.                                           
033300     READ CLIMAE                                                          
033400         INVALID KEY                                                      
033500             MOVE "REJECTED" TO WS-STATUS-PEDIDO                          
033600             MOVE "CLIENTE NO ENCONTRADO" TO WS-MOTIVO                    
033700             GO TO P35-DESVINCULAR-CONTA-EXIT.                            
033800     IF CLI-SIT-INACTIVO                                                  
033900         MOVE "REJECTED" TO WS-STATUS-PEDIDO                              
034000         MOVE "CLIENTE INACTIVO" TO WS-MOTIVO                             
034100         GO TO P35-DESVINCULAR-CONTA-EXIT.                                
034200     MOVE ZEROS TO WS-IX-VAGA.                                            
034300     PERFORM P39C-BUSCA-CTA-EXATA VARYING WS-IX-CTA FROM 1 BY 1           
034400         UNTIL WS-IX-CTA > 5.                                             
034500     IF WS-IX-VAGA = ZEROS                                                
034600         MOVE "REJECTED" TO WS-STATUS-PEDIDO                              
034700         MOVE "CUENTA NO VINCULADA" TO WS-MOTIVO                          
034800         GO TO P35-DESVINCULAR-CONTA-EXIT.                                
034900     MOVE SPACES TO CLI-CTA-ID (WS-IX-VAGA).                              
035000     SUBTRACT 1 FROM CLI-QTD-CTAS.                                        
035100     REWRITE REG-CLI-MAE                                                  
035200         INVALID KEY                                                      
035300             MOVE "REJECTED" TO WS-STATUS-PEDIDO                          
035400             MOVE "ERROR DE GRABACION" TO WS-MOTIVO                       
035500             GO TO P35-DESVINCULAR-CONTA-EXIT.                            
035600     MOVE "ACCEPTED" TO WS-STATUS-PEDIDO.                                 
035700 P35-DESVINCULAR-CONTA-EXIT.                                              
035800     EXIT.                                                                
035900                                                                          
036000 P37-VERIFICA-EMAIL-DUP.                                                  
036100     MOVE "N" TO WS-FLAG-ACHOU.                                           
036200     MOVE LOW-VALUES TO CLI-ID.                                           
036300     START CLIMAE KEY IS NOT LESS THAN CLI-ID                             
036400         INVALID KEY                                                      
036500             GO TO P37-VERIFICA-EMAIL-DUP-EXIT.                           
036600 P37-LER-PROX.                                                            
036700     READ CLIMAE NEXT RECORD                                              
036800         AT END                                                           
036900             GO TO P37-VERIFICA-EMAIL-DUP-EXIT.                           
037000     IF CLI-EMAIL = PED-CLI-EMAIL                                         
037100         MOVE "S" TO WS-FLAG-ACHOU                                        
037200         GO TO P37-VERIFICA-EMAIL-DUP-EXIT.                               
037300     GO TO P37-LER-PROX.                                                  
037400 P37-VERIFICA-EMAIL-DUP-EXIT.                                             
037500     EXIT.                                                                
037600                                                                          
037700 P38-GERA-CLI-ID.                                                         
037800     ADD 1 TO WS-CLI-ID-NOVO-SEQ.                                         
037900     MOVE 01 TO WS-CLI-ID-NOVO-SUCURSAL.                                  
038000     MOVE WS-ANO2-SIS TO WS-CLI-ID-NOVO-ANIO.                             
038100 P38-GERA-CLI-ID-EXIT.                                                    
038200     EXIT.                                                                
038300                                                                          
038400 P39-BUSCA-CTA-SLOT.                                                      
038500     IF CLI-CTA-ID (WS-IX-CTA) = PED-CTA-ID                               
038600         MOVE "S" TO WS-FLAG-ACHOU.                                       
038700     IF CLI-CTA-ID (WS-IX-CTA) = SPACES AND WS-IX-VAGA = ZEROS            
038800         MOVE WS-IX-CTA TO WS-IX-VAGA.                                    
038900                                                                          
039000 P39C-BUSCA-CTA-EXATA.                                                    
039100     IF CLI-CTA-ID (WS-IX-CTA) = PED-CTA-ID                               
039200             AND WS-IX-VAGA = ZEROS                                       
039300         MOVE WS-IX-CTA TO WS-IX-VAGA.                                    
039400                                                                          
039500 P40-VALIDA-EMAIL.                                                        
039600     MOVE "N" TO WS-FLAG-EMAIL.                                           
039700     MOVE PED-CLI-EMAIL TO WS-EMAIL-SCAN-X.                               
039800     MOVE ZEROS TO WS-ARROBA-POS.                                         
039900     PERFORM P41-SCAN-ARROBA VARYING WS-IX-EMAIL FROM 1 BY 1              
040000         UNTIL WS-IX-EMAIL > 40.                                          
040100     IF WS-ARROBA-POS > ZEROS AND PED-CLI-EMAIL NOT = SPACES              
040200         MOVE "S" TO WS-FLAG-EMAIL.                                       
040300 P40-VALIDA-EMAIL-EXIT.                                                   
040400     EXIT.                                                                
040500                                                                          
040600 P41-SCAN-ARROBA.                                                         
040700     IF WS-EMAIL-SCAN-CAR (WS-IX-EMAIL) = "@"                             
040800         MOVE WS-IX-EMAIL TO WS-ARROBA-POS.                               
040900                                                                          
041000 P50-GRAVA-RESULTADO.                                                     
041100     MOVE SPACES TO LINHA-RESULTADO.                                      
041200     MOVE WS-CLI-ID-RESULTADO TO LRES-CLI-ID.                             
041300     MOVE WS-STATUS-PEDIDO TO LRES-STATUS.                                
041400     MOVE WS-MOTIVO TO LRES-MOTIVO.                                       
041500     WRITE REG-CLI-RESULTADO FROM LINHA-RESULTADO.                        
041600     IF WS-STATUS-PEDIDO = "ACCEPTED"                                     
041700         ADD 1 TO WS-TOTAL-ACEITOS                                        
041800     ELSE                                                                 
041900         ADD 1 TO WS-TOTAL-REJEITADOS.                                    
042000 P50-GRAVA-RESULTADO-EXIT.                                                
042100     EXIT.                                                                
042200                                                                          
042300 P90-TOTAIS-FINAIS.                                                       
042400     MOVE SPACES TO LINHA-TOTAIS.                                         
042500     MOVE "TOTAL DE SOLICITUDES ACEPTADAS" TO LTOT-DESCRICAO.             
042600     MOVE WS-TOTAL-ACEITOS TO LTOT-VALOR.                                 
042700     WRITE REG-CLI-RESULTADO FROM LINHA-TOTAIS.                           
042800     MOVE SPACES TO LINHA-TOTAIS.                                         
042900     MOVE "TOTAL DE SOLICITUDES RECHAZADAS" TO LTOT-DESCRICAO.            
043000     MOVE WS-TOTAL-REJEITADOS TO LTOT-VALOR.                              
043100     WRITE REG-CLI-RESULTADO FROM LINHA-TOTAIS.                           
043200     CLOSE CLIREQ CLIMAE CLIRES.                                          
043300     STOP RUN.                                                            
