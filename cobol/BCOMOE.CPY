000100*****************************************************************         
000200*                                                               *         
000300*   C O P Y   B C O M O E                                       *         
000400*   TABLA FIJA DE MONEDAS HABILITADAS                           *         
000500*                                                               *         
000600*****************************************************************         
000700* HISTORICO DE ALTERACIONES                                               
000800*-----------------------------------------------------------              
000900* 1998-09-03  R.MACHADO   PEDIDO INICIAL - TABLA DE MONEDAS               
001000* 2004-05-19  M.QUIROGA   AGREGADO INDICADOR DE REDONDEO A                
001100*                         MONEDA DE CAJA (PED.0298)                       
001200*-----------------------------------------------------------              
001300*                                                                         
001400*   TABLA CARGADA POR VALUE, RECORRIDA POR PERFORM VARYING                
001500*   COMPARANDO CONTRA WS-MOE-CODIGO.  WS-MOE-CAIXA INDICA SI              
001600*   LOS IMPORTES EN ESA MONEDA SE REDONDEAN A UNIDADES                    
001700*   ENTERAS (CASO PESO).                                                  
001800*                                                                         
001900*****************************************************************         
002000 01  WS-TAB-MOEDA-DADOS.                                                  
002100     05  FILLER  PIC X(20) VALUE "EUREuro           2N".                  
002200     05  FILLER  PIC X(20) VALUE "USDDolar          2N".                  
002300     05  FILLER  PIC X(20) VALUE "ARSPeso Argentino 2S".                  
002400 01  WS-TAB-MOEDA REDEFINES WS-TAB-MOEDA-DADOS.                           
002500     05  WS-MOEDA-ENTRY  OCCURS 3 TIMES INDEXED BY WS-IX-MOEDA.           
002600         10  WS-MOE-CODIGO           PIC X(03).                           
002700         10  WS-MOE-NOME             PIC X(15).                           
002800         10  WS-MOE-DECIMAIS         PIC 9(01).                           
002900         10  WS-MOE-CAIXA            PIC X(01).                           
003000             88  WS-MOE-CAIXA-SIM          VALUE "S".                     
003100             88  WS-MOE-CAIXA-NAO          VALUE "N".                     
