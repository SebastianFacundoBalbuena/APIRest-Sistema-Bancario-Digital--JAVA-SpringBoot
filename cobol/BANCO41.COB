000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    BANCO41.                                                  
000300 AUTHOR.        R.MACHADO.                                                
000400 INSTALLATION.  BANCO ELDORADO S.A. - CENTRO DE PROCESAMIENTO.            
000500 DATE-WRITTEN.  1998-05-18.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO DE            
000800*               SISTEMAS. PROHIBIDA SU DIVULGACION.                       
000900*                                                                         
001000*****************************************************************         
001100*                                                               *         
001200*   B A N C O 4 1   -   APERTURA / CIERRE DE CUENTAS            *         
001300*   PROCESO BATCH QUE LEE EL ARCHIVO DE PEDIDOS DE CUENTAS      *         
001400*   (CTAREQ), GENERA EL NUMERO DE CUENTA (DIGITO VERIF. POR     *         
001500*   EL METODO DE LUHN) Y ACTUALIZA CTAMAE, CLIMAE Y TRNDIA.     *         
001600*                                                               *         
001700*****************************************************************         
001800* HISTORICO DE ALTERACIONES                                               
001900*-----------------------------------------------------------              
002000* 1998-05-18  R.MACHADO   PEDIDO INICIAL - APERTURA DE CUENTA             
002100*                         CON DEPOSITO INICIAL OPCIONAL                   
002200* 1998-11-25  R.MACHADO   AJUSTE Y2K - WS-DATA-SISTEMA PASA A             
002300*                         LLEVAR EL SIGLO EN EL ANIO                      
002400* 1999-04-06  R.MACHADO   CALCULO DE DIGITO VERIFICADOR POR EL            
002500*                         METODO DE LUHN (PED.0201)                       
002600* 2001-06-20  M.QUIROGA   CIERRE Y REAPERTURA DE CUENTAS SIN              
002700*                         BORRAR EL MAESTRO (PED.0231)                    
002800* 2003-02-11  M.QUIROGA   SUCURSAL DE LA CUENTA PASA A CUATRO             
002900*                         DIGITOS PARA ALINEAR CON CTAMAE                 
003000*                         (PED.0344)                                      
003100* 2006-05-11  L.FERREYRA  LISTADO DE RESULTADOS A 132 COLUMNAS            
003200*                         Y TOTALES DE ACEPTADAS/RECHAZADAS               
003300* 2011-04-07  L.FERREYRA  LA MONEDA DEL PEDIDO SE NORMALIZA A             
003400*                         MAYUSCULAS Y SE ACEPTA "ARG" COMO               
003500*                         ALIAS DE "ARS" ANTES DE VALIDAR                 
003600*                         (PED.0447)                                      
003700* 2011-04-19  L.FERREYRA  FILLER DE LINHA-TOTAIS AJUSTADO A               
003800*                         96 -> 95, RENGLON DEBE MEDIR 132                
003900*                         POSICIONES (PED.0452)                           
004000*-----------------------------------------------------------              
004100*                                                                         
004200 ENVIRONMENT DIVISION.                                                    
004300 CONFIGURATION SECTION.                                                   
004400 SPECIAL-NAMES.                                                           
004500     C01 IS TOP-OF-FORM                                                   
004600     CLASS CLASE-NUMERICA   IS "0" THRU "9"                               
004700     UPSI-0 ON STATUS IS SW-MODO-REPROCESO.                               
004800 INPUT-OUTPUT SECTION.                                                    
004900 FILE-CONTROL.                                                            
005000     SELECT CTAREQ    ASSIGN TO CTAREQ                                    
005100            ORGANIZATION IS LINE SEQUENTIAL.                              
005200                                                                          
005300     SELECT CLIMAE    ASSIGN TO DISK                                      
005400            ORGANIZATION IS INDEXED                                       
005500            ACCESS MODE  IS DYNAMIC                                       
005600            RECORD KEY   IS CLI-ID                                        
005700            FILE STATUS  IS FS-CLIMAE.                                    
005800                                                                          
005900     SELECT CTAMAE    ASSIGN TO DISK                                      
006000            ORGANIZATION IS INDEXED                                       
006100            ACCESS MODE  IS DYNAMIC                                       
006200            RECORD KEY   IS CTA-ID                                        
006300            FILE STATUS  IS FS-CTAMAE.                                    
006400                                                                          
006500     SELECT TRNDIA    ASSIGN TO DISK                                      
006600            ORGANIZATION IS INDEXED                                       
006700            ACCESS MODE  IS DYNAMIC                                       
006800            RECORD KEY   IS TXN-ID                                        
006900            ALTERNATE RECORD KEY IS TXN-CTA-ORIGEM                        
007000                 WITH DUPLICATES                                          
007100            ALTERNATE RECORD KEY IS TXN-CTA-DESTINO                       
007200                 WITH DUPLICATES                                          
007300            FILE STATUS  IS FS-TRNDIA.                                    
007400                                                                          
007500     SELECT CTARES    ASSIGN TO CTARES                                    
007600            ORGANIZATION IS LINE SEQUENTIAL.                              
007700                                                                          
007800 DATA DIVISION.                                                           
007900 FILE SECTION.                                                            
008000 FD  CTAREQ            LABEL RECORD IS OMITTED.                           
008100 01  REG-CTA-PEDIDO.                                                      
008200     03  PED-TIPO-OPERACAO       PIC X(15).                               
008300         88  OP-ABRIR                  VALUE "OPEN".                      
008400         88  OP-CERRAR                 VALUE "CLOSE".                     
008500         88  OP-REABRIR                VALUE "REOPEN".                    
008600     03  PED-CLI-ID              PIC X(12).                               
008700     03  PED-CTA-ID              PIC X(25).                               
008800     03  PED-MONEDA              PIC X(03).                               
008900     03  PED-TIPO-CTA            PIC X(10).                               
009000     03  PED-SUCURSAL            PIC 9(04).                               
009100     03  PED-SALDO-INICIAL       PIC S9(13)V9(02).                        
009200     03  FILLER                  PIC X(10).                               
009300                                                                          
009400 FD  CLIMAE            LABEL RECORD IS STANDARD                           
009500                        VALUE OF FILE-ID IS "CLIMAE.DAT".                 
009600     COPY BCOCLI.                                                         
009700                                                                          
009800 FD  CTAMAE            LABEL RECORD IS STANDARD                           
009900                        VALUE OF FILE-ID IS "CTAMAE.DAT".                 
010000     COPY BCOCTA.                                                         
010100                                                                          
010200 FD  TRNDIA            LABEL RECORD IS STANDARD                           
010300                        VALUE OF FILE-ID IS "TRNDIA.DAT".                 
010400     COPY BCOTRN.                                                         
010500                                                                          
010600 FD  CTARES            LABEL RECORD IS OMITTED.                           
010700 01  REG-CTA-RESULTADO           PIC X(132).                              
010800                                                                          
010900 WORKING-STORAGE SECTION.                                                 
011000 COPY BCOTIP.                                                             
011100                                                                          
011200 77  FS-CLIMAE                   PIC XX.                                  
011300 77  FS-CTAMAE                   PIC XX.                                  
011400 77  FS-TRNDIA                   PIC XX.                                  
011500 77  WS-STATUS-PEDIDO            PIC X(10) VALUE SPACES.                  
011600 77  WS-MOTIVO                   PIC X(40) VALUE SPACES.                  
011700 77  WS-CTA-ID-RESULTADO         PIC X(25) VALUE SPACES.                  
011800 77  WS-TOTAL-ACEITOS            PIC 9(05) COMP VALUE ZEROS.              
011900 77  WS-TOTAL-REJEITADOS         PIC 9(05) COMP VALUE ZEROS.              
012000 77  WS-CTA-SEQ                  PIC 9(11) COMP VALUE ZEROS.              
012100 77  WS-TXN-SEQ                  PIC 9(07) COMP VALUE ZEROS.              
012200 77  WS-REF-SERIAL               PIC 9(03) COMP VALUE ZEROS.              
012300 77  WS-REF-SERIAL-ED            PIC 9(03) VALUE ZEROS.                   
012400 77  WS-IX-CTA                   PIC 9(02) COMP VALUE ZEROS.              
012500 77  WS-IX-VAGA                  PIC 9(02) COMP VALUE ZEROS.              
012600 77  WS-FLAG-ACHOU               PIC X     VALUE "N".                     
012700     88  WS-FLAG-ACHOU-SIM             VALUE "S".                         
012800     88  WS-FLAG-ACHOU-NAO             VALUE "N".                         
012900 77  WS-LUHN-SOMA                PIC 9(04) COMP VALUE ZEROS.              
013000 77  WS-LUHN-DOBRO               PIC 9(02) COMP VALUE ZEROS.              
013100 77  WS-LUHN-DIV                 PIC 9(04) COMP VALUE ZEROS.              
013200 77  WS-LUHN-RESTO               PIC 9(02) COMP VALUE ZEROS.              
013300 77  WS-LUHN-IX                  PIC 9(02) COMP VALUE ZEROS.              
013400 77  WS-LUHN-DUPLICA             PIC X     VALUE "N".                     
013500     88  WS-LUHN-DUPLICA-SIM           VALUE "S".                         
013600     88  WS-LUHN-DUPLICA-NAO           VALUE "N".                         
013700 77  WS-DIGITO-VERIFICADOR       PIC 9(02) COMP VALUE ZEROS.              
013800 77  WS-MONEDA-NORM              PIC X(03) VALUE SPACES.                  
013900                                                                          
014000 01  WS-DATA-SISTEMA.                                                     
014100     03  WS-ANO-SIS              PIC 9(04).                               
014200     03  WS-MES-SIS              PIC 9(02).                               
014300     03  WS-DIA-SIS              PIC 9(02).                               
014400 01  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA.                         
014500     03  WS-SECULO-SIS           PIC 9(02).                               
014600     03  WS-ANO2-SIS             PIC 9(02).                               
014700     03  FILLER                  PIC X(04).                               
014800                                                                          
014900 01  WS-TXN-ID-NOVO.                                                      
015000     03  WS-TXN-ID-NOVO-PREFIXO  PIC X(04) VALUE "TXN-".                  
015100     03  WS-TXN-ID-NOVO-ANO      PIC 9(04) VALUE ZEROS.                   
015200     03  WS-TXN-ID-NOVO-HIFEN    PIC X(01) VALUE "-".                     
015300     03  WS-TXN-ID-NOVO-SEQ      PIC 9(07) VALUE ZEROS.                   
015400 01  WS-TXN-ID-NOVO-X REDEFINES WS-TXN-ID-NOVO                            
015500                                 PIC X(16).                               
015600                                                                          
015700 01  WS-CTA-ID-CAMPOS.                                                    
015800     03  WS-CTA-ID-CAMPOS-BANCO  PIC 9(03) VALUE ZEROS.                   
015900     03  WS-CTA-ID-CAMPOS-SUC    PIC 9(04) VALUE ZEROS.                   
016000     03  WS-CTA-ID-CAMPOS-TIPO   PIC 9(02) VALUE ZEROS.                   
016100     03  WS-CTA-ID-CAMPOS-NUM    PIC 9(11) VALUE ZEROS.                   
016200 01  WS-CTA-ID-CAMPOS-X REDEFINES WS-CTA-ID-CAMPOS                        
016300                                 PIC 9(20).                               
016400                                                                          
016500 01  WS-LUHN-BASE.                                                        
016600     03  WS-LUHN-DIGITO OCCURS 20 TIMES                                   
016700                                 PIC 9(01).                               
016800 01  WS-LUHN-BASE-X REDEFINES WS-LUHN-BASE                                
016900                                 PIC 9(20).                               
017000                                                                          
017100 01  LINHA-RESULTADO.                                                     
017200     02  LRES-CTA-ID             PIC X(25).                               
017300     02  FILLER                  PIC X(02) VALUE SPACES.                  
017400     02  LRES-STATUS             PIC X(10).                               
017500     02  FILLER                  PIC X(02) VALUE SPACES.                  
017600     02  LRES-MOTIVO             PIC X(50).                               
017700     02  FILLER                  PIC X(43) VALUE SPACES.                  
017800                                                                          
017900 01  LINHA-TOTAIS.                                                        
018000     02  LTOT-DESCRICAO          PIC X(30).                               
018100     02  LTOT-VALOR              PIC ZZZ,ZZ9.                             
018200     02  FILLER                  PIC X(95) VALUE SPACES.                  
018300                                                                          
018400***********************************                                       
018500                                                                          
018600 PROCEDURE DIVISION.                                                      
018700                                                                          
018800 P10-ABRE-ARQUIVOS.                                                       
018900     OPEN INPUT CTAREQ.                                                   
019000     OPEN I-O CLIMAE.                                                     
019100     OPEN I-O CTAMAE.                                                     
019200     IF FS-CTAMAE = "35"                                                  
019300         CLOSE CTAMAE                                                     
019400         OPEN OUTPUT CTAMAE                                               
019500         CLOSE CTAMAE                                                     
019600         OPEN I-O CTAMAE.                                                 
019700     OPEN I-O TRNDIA.                                                     
019800     IF FS-TRNDIA = "35"                                                  
019900         CLOSE TRNDIA                                                     
020000         OPEN OUTPUT TRNDIA                                               
020100         CLOSE TRNDIA                                                     
020200         OPEN I-O TRNDIA.                                                 
020300     OPEN OUTPUT CTARES.                                                  
020400     MOVE ZEROS TO WS-TOTAL-ACEITOS WS-TOTAL-REJEITADOS.                  
020500     MOVE ZEROS TO WS-CTA-SEQ WS-TXN-SEQ WS-REF-SERIAL.                   
020600     ACCEPT WS-DATA-SISTEMA FROM DATE YYYYMMDD.                           
020700     IF SW-MODO-REPROCESO                                                 
020800         DISPLAY "BANCO41 - EJECUTANDO EN MODO REPROCESO".                
020900 P10-ABRE-ARQUIVOS-EXIT.                                                  
021000     EXIT.                                                                
021100                                                                          
021200 P20-LER-PEDIDO.                                                          
021300     READ CTAREQ                                                          
021400         AT END                                                           
021500             GO TO P90-TOTAIS-FINAIS.                                     
021600     MOVE SPACES TO WS-MOTIVO.                                            
021700     MOVE SPACES TO WS-STATUS-PEDIDO.                                     
021800     MOVE PED-CTA-ID TO WS-CTA-ID-RESULTADO.                              
021900     IF OP-ABRIR                                                          
022000         PERFORM P31-PROCESSA-ABERTURA                                    
022100             THRU P31-PROCESSA-ABERTURA-EXIT                              
022200     ELSE IF OP-CERRAR                                                    
022300         PERFORM P65-FECHA-CONTA THRU P65-FECHA-CONTA-EXIT                
022400     ELSE IF OP-REABRIR                                                   
022500         PERFORM P66-REABRE-CONTA THRU P66-REABRE-CONTA-EXIT              
022600     ELSE                                                                 
022700         MOVE "REJECTED" TO WS-STATUS-PEDIDO                              
022800         MOVE "OPERACION DESCONOCIDA" TO WS-MOTIVO.                       
022900     PERFORM P70-GRAVA-RESULTADO THRU P70-GRAVA-RESULTADO-EXIT.           
023000     GO TO P20-LER-PEDIDO.                                                
023100 P20-LER-PEDIDO-EXIT.                                                     
023200     EXIT.                                                                
023300                                                                          
023400 P30-VALIDA-PEDIDO.                                                       
023500     IF PED-CLI-ID = SPACES                                               
023600         MOVE "REJECTED" TO WS-STATUS-PEDIDO                              
023700         MOVE "CLIENTE OBLIGATORIO" TO WS-MOTIVO                          
023800         GO TO P30-VALIDA-PEDIDO-EXIT.                                    
023900     MOVE PED-MONEDA TO WS-MONEDA-NORM.                                   
024000     INSPECT WS-MONEDA-NORM CONVERTING                                    
024100         "abcdefghijklmnopqrstuvwxyz"                                     
024200         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                 
024300     IF WS-MONEDA-NORM = "ARG"                                            
024400         MOVE "ARS" TO WS-MONEDA-NORM.                                    
024500     IF WS-MONEDA-NORM NOT = "ARS" AND WS-MONEDA-NORM NOT = "USD"         
024600                       AND WS-MONEDA-NORM NOT = "EUR"                     
024700         MOVE "REJECTED" TO WS-STATUS-PEDIDO                              
024800         MOVE "MONEDA INVALIDA" TO WS-MOTIVO                              
024900         GO TO P30-VALIDA-PEDIDO-EXIT.                                    
025000     MOVE "N" TO WS-FLAG-ACHOU.                                           
025100     PERFORM P32-BUSCA-TIPO-CTA VARYING WS-IX-TIPO FROM 1 BY 1            
025200         UNTIL WS-IX-TIPO > 5.                                            
025300     IF WS-FLAG-ACHOU-NAO                                                 
025400         MOVE "REJECTED" TO WS-STATUS-PEDIDO                              
025500         MOVE "TIPO DE CUENTA INVALIDO" TO WS-MOTIVO                      
025600         GO TO P30-VALIDA-PEDIDO-EXIT.                                    
025700     IF PED-SALDO-INICIAL < ZEROS                                         
025800         MOVE "REJECTED" TO WS-STATUS-PEDIDO                              
025900         MOVE "SALDO INICIAL NO PUEDE SER NEGATIVO" TO WS-MOTIVO          
026000         GO TO P30-VALIDA-PEDIDO-EXIT.                                    
026100     MOVE PED-CLI-ID TO CLI-ID.                                           
026200     READ CLIMAE                                                          
026300         INVALID KEY                                                      
026400             MOVE "REJECTED" TO WS-STATUS-PEDIDO                          
026500             MOVE "CLIENTE NO ENCONTRADO" TO WS-MOTIVO                    
026600             GO TO P30-VALIDA-PEDIDO-EXIT.                                
026700     IF CLI-SIT-INACTIVO                                                  
026800         MOVE "REJECTED" TO WS-STATUS-PEDIDO                              
026900         MOVE "CLIENTE INACTIVO" TO WS-MOTIVO                             
027000         GO TO P30-VALIDA-PEDIDO-EXIT.                                    
027100     IF CLI-QTD-CTAS NOT < 5                                              
027200         MOVE "REJECTED" TO WS-STATUS-PEDIDO                              
027300         MOVE "LIMITE DE 5 CUENTAS ALCANZADO" TO WS-MOTIVO                
027400         GO TO P30-VALIDA-PEDIDO-EXIT.                                    
027500 P30-VALIDA-PEDIDO-EXIT.                                                  
027600     EXIT.                                                                
027700                                                                          
027800 P31-PROCESSA-ABERTURA.                                                   
027900     PERFORM P30-VALIDA-PEDIDO THRU P30-VALIDA-PEDIDO-EXIT.               
028000     IF WS-STATUS-PEDIDO = "REJECTED"                                     
028100         GO TO P31-PROCESSA-ABERTURA-EXIT.                                
028200     PERFORM P40-GERA-NUM-CONTA THRU P40-GERA-NUM-CONTA-EXIT.             
028300     MOVE CLI-ID TO CTA-CLIENTE-ID.                                       
028400     MOVE WS-MONEDA-NORM TO CTA-MONEDA.                                   
028500     MOVE PED-TIPO-CTA TO CTA-TIPO.                                       
028600     MOVE ZEROS TO CTA-SALDO.                                             
028700     MOVE "A" TO CTA-SITUACION.                                           
028800     WRITE REG-CTA-MAE                                                    
028900         INVALID KEY                                                      
029000             MOVE "REJECTED" TO WS-STATUS-PEDIDO                          
029100             MOVE "ERROR DE GRABACION DE CUENTA" TO WS-MOTIVO             
029200             GO TO P31-PROCESSA-ABERTURA-EXIT.                            
029300     IF PED-SALDO-INICIAL > ZEROS                                         
029400         PERFORM P50-DEPOSITO-INICIAL                                     
029500             THRU P50-DEPOSITO-INICIAL-EXIT                               
029600         IF WS-STATUS-PEDIDO = "REJECTED"                                 
029700             GO TO P31-PROCESSA-ABERTURA-EXIT.                            
029800     PERFORM P60-VINCULA-CLIENTE THRU P60-VINCULA-CLIENTE-EXIT.           
029900     IF WS-STATUS-PEDIDO = "REJECTED"                                     
030000         GO TO P31-PROCESSA-ABERTURA-EXIT.                                
030100     MOVE "ACCEPTED" TO WS-STATUS-PEDIDO.                                 
030200     MOVE CTA-ID TO WS-CTA-ID-RESULTADO.                                  
030300 P31-PROCESSA-ABERTURA-EXIT.                                              
030400     EXIT.                                                                
030500                                                                          
030600 P32-BUSCA-TIPO-CTA.                                                      
030700     IF WS-TIPO-NOME (WS-IX-TIPO) = PED-TIPO-CTA                          
030800         MOVE "S" TO WS-FLAG-ACHOU.                                       
030900                                                                          
031000 P40-GERA-NUM-CONTA.                                                      
031100     ADD 1 TO WS-CTA-SEQ.                                                 
031200     MOVE "ARG" TO CTA-ID-PAIS.                                           
031300     MOVE 017 TO CTA-ID-BANCO.                                            
031400     IF PED-SUCURSAL = ZEROS                                              
031500         MOVE 0001 TO CTA-ID-SUCURSAL                                     
031600     ELSE                                                                 
031700         MOVE PED-SUCURSAL TO CTA-ID-SUCURSAL.                            
031800     IF WS-MONEDA-NORM = "ARS"                                            
031900         MOVE 00 TO CTA-ID-TIPO                                           
032000     ELSE IF WS-MONEDA-NORM = "USD"                                       
032100         MOVE 10 TO CTA-ID-TIPO                                           
032200     ELSE                                                                 
032300         MOVE 20 TO CTA-ID-TIPO.                                          
032400     MOVE WS-CTA-SEQ TO CTA-ID-NUMERO.                                    
032500     MOVE CTA-ID-BANCO   TO WS-CTA-ID-CAMPOS-BANCO.                       
032600     MOVE CTA-ID-SUCURSAL TO WS-CTA-ID-CAMPOS-SUC.                        
032700     MOVE CTA-ID-TIPO    TO WS-CTA-ID-CAMPOS-TIPO.                        
032800     MOVE CTA-ID-NUMERO  TO WS-CTA-ID-CAMPOS-NUM.                         
032900     MOVE WS-CTA-ID-CAMPOS-X TO WS-LUHN-BASE-X.                           
033000     PERFORM P41-CALCULA-DIGITO-LUHN                                      
033100         THRU P41-CALCULA-DIGITO-LUHN-EXIT.                               
033200     MOVE WS-DIGITO-VERIFICADOR TO CTA-ID-DIGITO.                         
033300 P40-GERA-NUM-CONTA-EXIT.                                                 
033400     EXIT.                                                                
033500                                                                          
033600 P41-CALCULA-DIGITO-LUHN.                                                 
033700     MOVE ZEROS TO WS-LUHN-SOMA.                                          
033800     MOVE "N" TO WS-LUHN-DUPLICA.                                         
033900     PERFORM P42-LUHN-PASSO VARYING WS-LUHN-IX FROM 20 BY -1              
034000         UNTIL WS-LUHN-IX < 1.                                            
034100     COMPUTE WS-LUHN-DIV = WS-LUHN-SOMA / 10.                             
034200     COMPUTE WS-LUHN-RESTO = WS-LUHN-SOMA - (WS-LUHN-DIV * 10).           
034300     COMPUTE WS-DIGITO-VERIFICADOR = 10 - WS-LUHN-RESTO.                  
034400     IF WS-DIGITO-VERIFICADOR = 10                                        
034500         MOVE ZEROS TO WS-DIGITO-VERIFICADOR.                             
034600 P41-CALCULA-DIGITO-LUHN-EXIT.                                            
034700     EXIT.                                                                
034800                                                                          
034900 P42-LUHN-PASSO.                                                          
035000     MOVE WS-LUHN-DIGITO (WS-LUHN-IX) TO WS-LUHN-DOBRO.                   
035100     IF WS-LUHN-DUPLICA-SIM                                               
035200         COMPUTE WS-LUHN-DOBRO = WS-LUHN-DOBRO * 2                        
035300         IF WS-LUHN-DOBRO > 9                                             
035400             SUBTRACT 9 FROM WS-LUHN-DOBRO.                               
035500     ADD WS-LUHN-DOBRO TO WS-LUHN-SOMA.                                   
035600     IF WS-LUHN-DUPLICA-SIM                                               
035700         MOVE "N" TO WS-LUHN-DUPLICA                                      
035800     ELSE                                                                 
035900         MOVE "S" TO WS-LUHN-DUPLICA.                                     
036000                                                                          
036100 P50-DEPOSITO-INICIAL.                                                    
036200     IF PED-SALDO-INICIAL < 100                                           
036300         MOVE "REJECTED" TO WS-STATUS-PEDIDO                              
036400         MOVE "SALDO INICIAL INFERIOR AL MINIMO" TO WS-MOTIVO             
036500         GO TO P50-DEPOSITO-INICIAL-EXIT.                                 
036600     MOVE PED-SALDO-INICIAL TO CTA-SALDO.                                 
036700     REWRITE REG-CTA-MAE                                                  
036800         INVALID KEY                                                      
036900             MOVE "REJECTED" TO WS-STATUS-PEDIDO                          
037000             MOVE "ERROR DE GRABACION DE CUENTA" TO WS-MOTIVO             
037100             GO TO P50-DEPOSITO-INICIAL-EXIT.                             
037200     PERFORM P55-GRAVA-TRANSACAO THRU P55-GRAVA-TRANSACAO-EXIT.           
037300 P50-DEPOSITO-INICIAL-EXIT.                                               
037400     EXIT.                                                                
037500                                                                          
037600 P55-GRAVA-TRANSACAO.                                                     
037700     ADD 1 TO WS-TXN-SEQ.                                                 
037800     ADD 1 TO WS-REF-SERIAL.                                              
037900     MOVE WS-ANO-SIS TO WS-TXN-ID-NOVO-ANO.                               
038000     MOVE WS-TXN-SEQ TO WS-TXN-ID-NOVO-SEQ.                               
038100     MOVE WS-TXN-ID-NOVO-X TO TXN-ID.                                     
038200     MOVE SPACES TO TXN-CTA-ORIGEM.                                       
038300     MOVE CTA-ID TO TXN-CTA-DESTINO.                                      
038400     MOVE "DEPOSITO" TO TXN-TIPO.                                         
038500     MOVE PED-SALDO-INICIAL TO TXN-VALOR.                                 
038600     MOVE WS-MONEDA-NORM TO TXN-MOEDA.                                    
038700     MOVE WS-DATA-SISTEMA TO TXN-DATA.                                    
038800     MOVE "COMPLETADA" TO TXN-SITUACAO.                                   
038900     MOVE "Deposito inicial apertura de cuenta"                           
039000         TO TXN-DESCRICAO.                                                
039100     MOVE WS-REF-SERIAL TO WS-REF-SERIAL-ED.                              
039200     STRING "REF-" TXN-ID "-" WS-REF-SERIAL-ED                            
039300         DELIMITED BY SIZE INTO TXN-REFERENCIA.                           
039400     WRITE REG-TRN-DIARIO                                                 
039500         INVALID KEY                                                      
039600             DISPLAY "BANCO41 - ERROR GRABANDO TRANSACCION "              
039700                     TXN-ID.                                              
039800 P55-GRAVA-TRANSACAO-EXIT.                                                
039900     EXIT.                                                                
040000                                                                          
040100 P60-VINCULA-CLIENTE.                                                     
040200     MOVE ZEROS TO WS-IX-VAGA.                                            
040300     PERFORM P61-BUSCA-CTA-SLOT VARYING WS-IX-CTA FROM 1 BY 1             
040400         UNTIL WS-IX-CTA > 5.                                             
040500     IF WS-IX-VAGA = ZEROS                                                
040600         MOVE "REJECTED" TO WS-STATUS-PEDIDO                              
040700         MOVE "SIN ESPACIO EN TABLA DE CUENTAS DEL CLIENTE"               
040800             TO WS-MOTIVO                                                 
040900         GO TO P60-VINCULA-CLIENTE-EXIT.                                  
041000     MOVE CTA-ID TO CLI-CTA-ID (WS-IX-VAGA).                              
041100     ADD 1 TO CLI-QTD-CTAS.                                               
041200     REWRITE REG-CLI-MAE                                                  
041300         INVALID KEY                                                      
041400             MOVE "REJECTED" TO WS-STATUS-PEDIDO                          
041500             MOVE "ERROR DE GRABACION DE CLIENTE" TO WS-MOTIVO            
041600             GO TO P60-VINCULA-CLIENTE-EXIT.                              
041700 P60-VINCULA-CLIENTE-EXIT.                                                
041800     EXIT.                                                                
041900                                                                          
042000 P61-BUSCA-CTA-SLOT.                                                      
042100     IF CLI-CTA-ID (WS-IX-CTA) = SPACES AND WS-IX-VAGA = ZEROS            
042200         MOVE WS-IX-CTA TO WS-IX-VAGA.                                    
042300                                                                          
042400 P65-FECHA-CONTA.                                                         
042500     MOVE PED-CTA-ID TO CTA-ID.                                           
042600     READ CTAMAE                                                          
042700         INVALID KEY                                                      
042800             MOVE "REJECTED" TO WS-STATUS-PEDIDO                          
042900             MOVE "CUENTA NO ENCONTRADA" TO WS-MOTIVO                     
043000             GO TO P65-FECHA-CONTA-EXIT.                                  
043100     MOVE "I" TO CTA-SITUACION.                                           
043200     REWRITE REG-CTA-MAE                                                  
043300         INVALID KEY                                                      
043400             MOVE "REJECTED" TO WS-STATUS-PEDIDO                          
043500             MOVE "ERROR DE GRABACION DE CUENTA" TO WS-MOTIVO             
043600             GO TO P65-FECHA-CONTA-EXIT.                                  
043700     MOVE "ACCEPTED" TO WS-STATUS-PEDIDO.                                 
043800 P65-FECHA-CONTA-EXIT.                                                    
043900     EXIT.                                                                
044000                                                                          
044100 P66-REABRE-CONTA.                                                        
044200     MOVE PED-CTA-ID TO CTA-ID.                                           
044300     READ CTAMAE                                                          
044400         INVALID KEY                                                      
044500             MOVE "REJECTED" TO WS-STATUS-PEDIDO                          
044600             MOVE "CUENTA NO ENCONTRADA" TO WS-MOTIVO                     
044700             GO TO P66-REABRE-CONTA-EXIT.                                 
044800     MOVE "A" TO CTA-SITUACION.                                           
044900     REWRITE REG-CTA-MAE                                                  
045000         INVALID KEY                                                      
045100             MOVE "REJECTED" TO WS-STATUS-PEDIDO                          
045200             MOVE "ERROR DE GRABACION DE CUENTA" TO WS-MOTIVO             
045300             GO TO P66-REABRE-CONTA-EXIT.                                 
045400     MOVE "ACCEPTED" TO WS-STATUS-PEDIDO.                                 
045500 P66-REABRE-CONTA-EXIT.                                                   
045600     EXIT.                                                                
045700                                                                          
045800 P70-GRAVA-RESULTADO.                                                     
045900     MOVE SPACES TO LINHA-RESULTADO.                                      
046000     MOVE WS-CTA-ID-RESULTADO TO LRES-CTA-ID.                             
046100     MOVE WS-STATUS-PEDIDO TO LRES-STATUS.                                
046200     MOVE WS-MOTIVO TO LRES-MOTIVO.                                       
046300     WRITE REG-CTA-RESULTADO FROM LINHA-RESULTADO.                        
046400     IF WS-STATUS-PEDIDO = "ACCEPTED"                                     
046500         ADD 1 TO WS-TOTAL-ACEITOS                                        
046600     ELSE                                                                 
046700         ADD 1 TO WS-TOTAL-REJEITADOS.                                    
046800 P70-GRAVA-RESULTADO-EXIT.                                                
046900     EXIT.                                                                
047000                                                                          
047100 P90-TOTAIS-FINAIS.                                                       
047200     MOVE SPACES TO LINHA-TOTAIS.                                         
047300     MOVE "TOTAL DE SOLICITUDES ACEPTADAS" TO LTOT-DESCRICAO.             
047400     MOVE WS-TOTAL-ACEITOS TO LTOT-VALOR.                                 
047500     WRITE REG-CTA-RESULTADO FROM LINHA-TOTAIS.                           
047600     MOVE SPACES TO LINHA-TOTAIS.                                         
047700     MOVE "TOTAL DE SOLICITUDES RECHAZADAS" TO LTOT-DESCRICAO.            
047800     MOVE WS-TOTAL-REJEITADOS TO LTOT-VALOR.                              
047900     WRITE REG-CTA-RESULTADO FROM LINHA-TOTAIS.                           
048000     CLOSE CTAREQ CLIMAE CTAMAE TRNDIA CTARES.                            
048100     STOP RUN.                                                            
